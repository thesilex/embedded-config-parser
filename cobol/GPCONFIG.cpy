000100******************************************************************
000200*    GPCONFIG - SHARED RUN STORAGE FOR THE BOARD VALIDATOR       *
000300*                                                                *
000400*    IS EXTERNAL SO THE DRIVER (GPVALDR0) AND THE FOUR CALLED    *
000500*    MODULES (GPINTK0M/GPCRSV0M/GPSUMR0M/GPEXPT0M) ALL SEE THE   *
000600*    SAME ACCUMULATED TABLES WITHOUT PASSING THEM ON EVERY CALL, *
000700*    THE SAME TRICK THIS SHOP USES FOR SRC-LINES-BUFFER.         *
000800*    EVERY TABLE PRESERVES INPUT ORDER (FIRST CLAIMANT WINS ON   *
000900*    THE PIN TABLE; OTHERWISE PLAIN APPEND ORDER).               *
001000******************************************************************
001100 01  CF-RUN-TABLES IS EXTERNAL.
001200*--------------------------------------------------------------*
001300*    BOARD - EXACTLY ONE, MUST BE READ FIRST                   *
001400*--------------------------------------------------------------*
001500     05  CF-BOARD-SEEN-SW        PIC X(01)       VALUE "N".
001600         88  CF-BOARD-SEEN                       VALUE "Y".
001700     05  CF-BOARD.
001800         10  CF-BRD-NAME         PIC X(30).
001900         10  CF-BRD-MCU          PIC X(20).
002000         10  CF-BRD-CLOCK-FREQ   PIC 9(09).
002100         10  CF-BRD-VOLTAGE      PIC 9V99.
002200         10  CF-BRD-DESCRIPTION  PIC X(40).
002300         10  FILLER              PIC X(10).
002400*--------------------------------------------------------------*
002500*    GPIO TABLE - INPUT ORDER, NO KEY (EVERY RECORD KEPT)       *
002600*--------------------------------------------------------------*
002700     05  CF-GPIO-COUNT           PIC S9(04) COMP VALUE ZERO.
002800     05  CF-GPIO-TABLE OCCURS 64 TIMES
002900                       INDEXED BY CF-GPIO-IDX.
003000         10  CF-GPI-PIN          PIC X(04).
003100         10  CF-GPI-DIRECTION    PIC X(08).
003200         10  CF-GPI-PULL         PIC X(04).
003300         10  CF-GPI-SPEED        PIC X(09).
003400         10  CF-GPI-INIT-STATE   PIC X(04).
003500         10  CF-GPI-DESCRIPTION  PIC X(30).
003600         10  FILLER              PIC X(10).
003700*--------------------------------------------------------------*
003800*    UART TABLE - KEYED BY NAME, INPUT ORDER                   *
003900*--------------------------------------------------------------*
004000     05  CF-UART-COUNT           PIC S9(04) COMP VALUE ZERO.
004100     05  CF-UART-TABLE OCCURS 16 TIMES
004200                       INDEXED BY CF-UART-IDX.
004300         10  CF-URT-NAME         PIC X(10).
004400         10  CF-URT-ENABLED-SW   PIC X(01).
004500             88  CF-URT-ENABLED                  VALUE "Y".
004600         10  CF-URT-BAUDRATE     PIC 9(07).
004700         10  CF-URT-DATA-BITS    PIC 9(01).
004800         10  CF-URT-STOP-BITS    PIC 9(01).
004900         10  CF-URT-PARITY       PIC X(04).
005000         10  CF-URT-FLOW-CTRL    PIC X(08).
005100         10  CF-URT-TX-PIN       PIC X(04).
005200         10  CF-URT-RX-PIN       PIC X(04).
005300         10  CF-URT-DESCRIPTION  PIC X(30).
005400         10  FILLER              PIC X(08).
005500*--------------------------------------------------------------*
005600*    I2C BUS TABLE - KEYED BY NAME, EACH WITH A DEVICE TABLE    *
005700*--------------------------------------------------------------*
005800     05  CF-I2C-COUNT            PIC S9(04) COMP VALUE ZERO.
005900     05  CF-I2C-TABLE OCCURS 16 TIMES
006000                      INDEXED BY CF-I2C-IDX.
006100         10  CF-I2C-NAME         PIC X(10).
006200         10  CF-I2C-ENABLED-SW   PIC X(01).
006300             88  CF-I2C-ENABLED                  VALUE "Y".
006400         10  CF-I2C-SPEED-HZ     PIC 9(08).
006500         10  CF-I2C-SCL-PIN      PIC X(04).
006600         10  CF-I2C-SDA-PIN      PIC X(04).
006700         10  CF-I2C-PULL-UP      PIC X(01).
006800         10  CF-I2C-DESCRIPTION  PIC X(30).
006900         10  CF-I2C-DEV-COUNT    PIC S9(04) COMP VALUE ZERO.
007000         10  CF-I2C-DEV-TABLE OCCURS 8 TIMES
007100                          INDEXED BY CF-DEV-IDX.
007200             15  CF-DEV-NAME     PIC X(15).
007300             15  CF-DEV-ADDRESS  PIC 9(03).
007400             15  CF-DEV-TYPE     PIC X(15).
007500             15  CF-DEV-DESCR    PIC X(30).
007600             15  FILLER          PIC X(05).
007700         10  FILLER              PIC X(04).
007800*--------------------------------------------------------------*
007900*    TIMER TABLE - KEYED BY NAME, INPUT ORDER                  *
008000*--------------------------------------------------------------*
008100     05  CF-TIMER-COUNT          PIC S9(04) COMP VALUE ZERO.
008200     05  CF-TIMER-TABLE OCCURS 16 TIMES
008300                        INDEXED BY CF-TMR-IDX.
008400         10  CF-TMR-NAME         PIC X(10).
008500         10  CF-TMR-ENABLED-SW   PIC X(01).
008600             88  CF-TMR-ENABLED                  VALUE "Y".
008700         10  CF-TMR-PRESCALER    PIC 9(05).
008800         10  CF-TMR-PERIOD       PIC 9(07).
008900         10  CF-TMR-MODE         PIC X(13).
009000         10  CF-TMR-AUTO-RELOAD  PIC X(01).
009100         10  CF-TMR-CHANNEL      PIC 9(02).
009200         10  CF-TMR-DUTY-CYCLE   PIC 9(03).
009300         10  CF-TMR-DUTY-SET-SW  PIC X(01).
009400             88  CF-TMR-DUTY-SET                 VALUE "Y".
009500         10  CF-TMR-OUTPUT-PIN   PIC X(04).
009600         10  CF-TMR-DESCRIPTION  PIC X(30).
009700         10  FILLER              PIC X(08).
009800*--------------------------------------------------------------*
009900*    SPI TABLE - KEYED BY NAME, INPUT ORDER                    *
010000*--------------------------------------------------------------*
010100     05  CF-SPI-COUNT            PIC S9(04) COMP VALUE ZERO.
010200     05  CF-SPI-TABLE OCCURS 16 TIMES
010300                      INDEXED BY CF-SPI-IDX.
010400         10  CF-SPI-NAME         PIC X(10).
010500         10  CF-SPI-ENABLED-SW   PIC X(01).
010600             88  CF-SPI-ENABLED                  VALUE "Y".
010700         10  CF-SPI-MODE         PIC 9(01).
010800         10  CF-SPI-SPEED-HZ     PIC 9(08).
010900         10  CF-SPI-DATA-BITS    PIC 9(02).
011000         10  CF-SPI-BIT-ORDER    PIC X(03).
011100         10  CF-SPI-SCK-PIN      PIC X(04).
011200         10  CF-SPI-MISO-PIN     PIC X(04).
011300         10  CF-SPI-MOSI-PIN     PIC X(04).
011400         10  CF-SPI-CS-PIN       PIC X(04) OCCURS 4 TIMES.
011500         10  CF-SPI-DESCRIPTION  PIC X(30).
011600         10  FILLER              PIC X(06).
011700*--------------------------------------------------------------*
011800*    GLOBAL USED-PIN SET - FIRST CLAIMANT WINS                 *
011900*--------------------------------------------------------------*
012000     05  CF-PIN-COUNT            PIC S9(04) COMP VALUE ZERO.
012100     05  CF-PIN-TABLE            PIC X(04) OCCURS 128 TIMES
012200                                  INDEXED BY CF-PIN-IDX.
012300*--------------------------------------------------------------*
012400*    ERROR / WARNING MESSAGE TABLES, APPEND ORDER               *
012500*--------------------------------------------------------------*
012600     05  CF-ERROR-COUNT          PIC S9(04) COMP VALUE ZERO.
012700     05  CF-ERROR-TABLE          PIC X(80) OCCURS 200 TIMES
012800                                  INDEXED BY CF-ERR-IDX.
012900     05  CF-WARNING-COUNT        PIC S9(04) COMP VALUE ZERO.
013000     05  CF-WARNING-TABLE        PIC X(80) OCCURS 200 TIMES
013100                                  INDEXED BY CF-WRN-IDX.
013200
