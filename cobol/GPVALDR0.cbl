000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     GPVALDR0.
000300 AUTHOR.         R E KIRSCHNER.
000400 INSTALLATION.   SYSTEMS DEVELOPMENT - EMBEDDED TOOLS GROUP.
000500 DATE-WRITTEN.   11/14/1986.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*
000900******************************************************************
001000*                                                                *
001100*   GPVALDR0  -  BOARD CONFIGURATION BATCH VALIDATOR, DRIVER     *
001200*                                                                *
001300*   READS A FIXED-FORMAT BOARD/PERIPHERAL CONFIGURATION DATA SET *
001400*   AND RUNS IT THROUGH INTAKE, CROSS-RECORD VALIDATION,         *
001500*   SUMMARY REPORTING AND EXPORT.  THIS PROGRAM OWNS NO FILES    *
001600*   OF ITS OWN - IT CALLS THE FOUR GP0nnM MODULES IN SEQUENCE    *
001700*   AND STOPS THE RUN SHORT WITH A FAILING RETURN-CODE THE       *
001800*   MOMENT ANY MODULE REPORTS A FATAL CONDITION.                 *
001900*                                                                *
002000*   REQUEST NO.  GP-0001 - INITIAL BOARD VALIDATOR PROJECT.      *
002100*                                                                *
002200******************************************************************
002300*                   C H A N G E   L O G                         *
002400*----------------------------------------------------------------*
002500* VER    DATE       BY   COMMENT                              TAG*
002600*----------------------------------------------------------------*
002700* A.00.00 11/14/1986 REK  INITIAL VERSION.                 GP0001*
002800* A.00.01 02/03/1987 REK  ADDED TIMER/SPI TABLE SUPPORT.    GP0012*
002900* A.01.00 07/22/1988 WTJ  PIN-CONFLICT PRECEDENCE FIX PER   GP0031*
003000*                         AUDIT FINDING 88-114.                  *
003100* A.01.01 01/09/1990 REK  CLOCK SANITY WARNING THRESHOLDS   GP0047*
003200*                         RAISED PER ENGINEERING REQUEST.        *
003300* A.02.00 05/18/1992 CMH  I2C DEVICE SUB-TABLE BUMPED TO 8  GP0063*
003400*                         PER NEW MULTI-SENSOR BOARDS.           *
003500* A.02.01 03/30/1994 WTJ  EXPORT ORDER CORRECTED TO MATCH   GP0071*
003600*                         INTAKE ORDER, NOT TABLE ORDER.         *
003700* A.02.02 11/02/1995 CMH  ADDED WARNING-ONLY RETURN CODE    GP0079*
003800*                         SO OPERATOR CAN TELL CLEAN FROM        *
003900*                         WARNED RUNS AT A GLANCE.               *
004000* A.03.00 08/14/1997 REK  SPI CS-PIN SLOT ORDER ADDED TO    GP0088*
004100*                         PIN-CONFLICT SCAN.                     *
004200* A.03.01 12/21/1998 WTJ  Y2K REVIEW - NO TWO-DIGIT YEAR    GP0094*
004300*                         FIELDS IN THIS PROGRAM.  NO CHANGE.     *
004400* A.03.02 06/09/1999 CMH  Y2K REVIEW SIGN-OFF RECORDED.     GP0094*
004500* A.04.00 04/17/2001 LNS  MODULE CALL SEQUENCE DOCUMENTED   GP0101*
004600*                         IN B100-PROCESS FOR NEW STAFF.         *
004700******************************************************************
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.    IBM-370.
005200 OBJECT-COMPUTER.    IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     UPSI-0 IS GP-SHOW-VERSION-SW
005600         ON STATUS IS GP-SHOW-VERSION.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*    THIS DRIVER OWNS NO FILES - SEE GPINTK0M/GPCRSV0M/
006100*    GPSUMR0M/GPEXPT0M FOR CONFIG-IN, VALIDATION-RPT,
006200*    SUMMARY-RPT AND EXPORT-OUT.
006300*
006400 DATA DIVISION.
006500 FILE SECTION.
006600*
006700 WORKING-STORAGE SECTION.
006800*----------------------------------------------------------------*
006900* COMP FIELDS - PREFIX Cn, N = DIGIT COUNT                       *
007000*----------------------------------------------------------------*
007100 01  COMP-FIELDS.
007200     05  C4-ERROR-TOTAL          PIC S9(04) COMP VALUE ZERO.
007300     05  C4-WARNING-TOTAL        PIC S9(04) COMP VALUE ZERO.
007400     05  C4-ABEND-CODE-X         PIC X(04)  VALUE LOW-VALUES.
007500     05  C4-ABEND-CODE REDEFINES C4-ABEND-CODE-X
007600                                 PIC S9(04) COMP.
007700     05  C8-COMBINED-TOTALS      PIC 9(08) COMP VALUE ZERO.
007800     05  C8-COMBINED-SPLIT REDEFINES C8-COMBINED-TOTALS.
007900         10  C8-ERR-PART         PIC 9(04) COMP.
008000         10  C8-WARN-PART        PIC 9(04) COMP.
008100     05  FILLER              PIC X(04).
008200*----------------------------------------------------------------*
008300* DISPLAY FIELDS - PREFIX D                                      *
008400*----------------------------------------------------------------*
008500 01  DISPLAY-FIELDS.
008600     05  D-NUM4                  PIC -9(04).
008700     05  D-NUM9                  PIC -9(09).
008800     05  FILLER                  PIC X(04).
008900*----------------------------------------------------------------*
009000* CONSTANT FIELDS - PREFIX K                                     *
009100*----------------------------------------------------------------*
009200 01  CONSTANT-FIELDS.
009300     05  K-MODULE                PIC X(08) VALUE "GPVALDR0".
009400     05  K-VERSION               PIC X(07) VALUE "A.04.00".
009500     05  K-VERSION-PARTS REDEFINES K-VERSION.
009600         10  K-VER-MAJOR         PIC X(01).
009700         10  FILLER              PIC X(01).
009800         10  K-VER-MINOR         PIC X(02).
009900         10  FILLER              PIC X(01).
010000         10  K-VER-PATCH         PIC X(02).
010100     05  FILLER                  PIC X(04).
010200*----------------------------------------------------------------*
010300* SWITCHES - PREFIX WS, 88-LEVELS PREFIX PRG/RUN                 *
010400*----------------------------------------------------------------*
010500 01  SWITCHES.
010600     05  PRG-STATUS              PIC 9       VALUE ZERO.
010700         88  PRG-OK                          VALUE 0.
010800         88  PRG-NOK                         VALUE 1 THRU 9.
010900         88  PRG-ABEND                       VALUE 9.
011000     05  RUN-STATUS-CD           PIC 9       VALUE ZERO.
011100         88  RUN-CLEAN                       VALUE 0.
011200         88  RUN-WARNED-ONLY                 VALUE 4.
011300         88  RUN-FAILED                      VALUE 8.
011400     05  FILLER                  PIC X(04).
011500*----------------------------------------------------------------*
011600* WORK FIELDS - PREFIX W                                        *
011700*----------------------------------------------------------------*
011800 01  WORK-FIELDS.
011900     05  W-DUMMY                 PIC X(02).
012000     05  FILLER                  PIC X(04).
012100*
012200 LINKAGE SECTION.
012300 COPY GPLINKC.
012400*
012500 PROCEDURE DIVISION.
012600******************************************************************
012700* CONTROL SECTION                                                *
012800******************************************************************
012900 A100-CONTROL SECTION.
013000 A100-00.
013100     IF GP-SHOW-VERSION
013200         DISPLAY K-MODULE " VERSION " K-VERSION
013300         STOP RUN
013400     END-IF.
013500
013600     PERFORM B000-INITIAL THRU B000-99.
013700     PERFORM B100-PROCESS THRU B100-99.
013800     PERFORM B090-WRAPUP THRU B090-99.
013900
014000     MOVE RUN-STATUS-CD TO RETURN-CODE.
014100     STOP RUN.
014200 A100-99.
014300     EXIT.
014400******************************************************************
014500* SET-UP - CLEAR SWITCHES BEFORE THE RUN STARTS                  *
014600******************************************************************
014700 B000-INITIAL SECTION.
014800 B000-00.
014900     INITIALIZE SWITCHES
015000               COMP-FIELDS.
015100 B000-99.
015200     EXIT.
015300******************************************************************
015400* PROCESS - CALL THE FOUR MODULES IN SEQUENCE.  INTAKE AND       *
015500* CROSS-RECORD VALIDATION CAN EACH STOP THE RUN; SUMMARY AND     *
015600* EXPORT ONLY RUN WHEN VALIDATION FOUND NO ERRORS (RUN STATUS    *
015700* RULE).                                                         *
015800******************************************************************
015900 B100-PROCESS SECTION.
016000 B100-00.
016100     INITIALIZE LINK-REC.
016200     CALL "GPINTK0M" USING LINK-REC.
016300     PERFORM Z100-EVALUATE-RC THRU Z100-99.
016400*    A FATAL INTAKE ERROR (RC=8) STILL FLOWS INTO GPCRSV0M SO
016500*    THE ONE ERROR FOUND GETS WRITTEN TO THE VALIDATION REPORT;
016600*    ONLY A TRUE ABEND (BAD OPEN, ETC) SKIPS IT.
016700     IF PRG-ABEND
016800         GO TO B100-99
016900     END-IF.
017000
017100     INITIALIZE LINK-REC.
017200     CALL "GPCRSV0M" USING LINK-REC.
017300     PERFORM Z100-EVALUATE-RC THRU Z100-99.
017400     IF PRG-ABEND OR RUN-FAILED
017500         GO TO B100-99
017600     END-IF.
017700
017800     INITIALIZE LINK-REC.
017900     CALL "GPSUMR0M" USING LINK-REC.
018000     PERFORM Z100-EVALUATE-RC THRU Z100-99.
018100     IF PRG-ABEND
018200         GO TO B100-99
018300     END-IF.
018400
018500     INITIALIZE LINK-REC.
018600     CALL "GPEXPT0M" USING LINK-REC.
018700     PERFORM Z100-EVALUATE-RC THRU Z100-99.
018800 B100-99.
018900     EXIT.
019000******************************************************************
019100* WRAP-UP - OPERATOR CONSOLE BANNER, FINAL RETURN-CODE            *
019200******************************************************************
019300 B090-WRAPUP SECTION.
019400 B090-00.
019500     MOVE C4-ERROR-TOTAL    TO C8-ERR-PART.
019600     MOVE C4-WARNING-TOTAL  TO C8-WARN-PART.
019700
019800     IF PRG-ABEND
019900         DISPLAY K-MODULE " - ABEND, CODE " C4-ABEND-CODE-X
020000         MOVE 8 TO RUN-STATUS-CD
020100     ELSE
020200         IF RUN-FAILED
020300             DISPLAY K-MODULE " - VALIDATION FAILED, "
020400                     C8-ERR-PART " ERROR(S)"
020500         ELSE
020600             IF C8-WARN-PART > ZERO
020700                 DISPLAY K-MODULE
020800                     " - VALIDATION PASSED WITH WARNINGS, "
020900                     C8-WARN-PART " WARNING(S)"
021000                 MOVE 4 TO RUN-STATUS-CD
021100             ELSE
021200                 DISPLAY K-MODULE
021300                     " - ALL VALIDATION CHECKS PASSED"
021400                 MOVE 0 TO RUN-STATUS-CD
021500             END-IF
021600         END-IF
021700     END-IF.
021800 B090-99.
021900     EXIT.
022000******************************************************************
022100* EVALUATE THE LINK-RC RETURNED BY THE MODULE JUST CALLED         *
022200******************************************************************
022300 Z100-EVALUATE-RC SECTION.
022400 Z100-00.
022500     ADD LINK-ERROR-COUNT   TO C4-ERROR-TOTAL.
022600     ADD LINK-WARNING-COUNT TO C4-WARNING-TOTAL.
022700     EVALUATE LINK-RC
022800         WHEN 0
022900             CONTINUE
023000         WHEN 4
023100             CONTINUE
023200         WHEN 8
023300             SET RUN-FAILED TO TRUE
023400         WHEN 9999
023500             MOVE 9999 TO C4-ABEND-CODE
023600             SET PRG-ABEND TO TRUE
023700         WHEN OTHER
023800             MOVE LINK-RC TO C4-ABEND-CODE
023900             SET PRG-ABEND TO TRUE
024000     END-EVALUATE.
024100 Z100-99.
024200     EXIT.
024300
