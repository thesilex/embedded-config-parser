000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     GPINTK0M.
000300 AUTHOR.         R E KIRSCHNER.
000400 INSTALLATION.   SYSTEMS DEVELOPMENT - EMBEDDED TOOLS GROUP.
000500 DATE-WRITTEN.   11/14/1986.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*
000900******************************************************************
001000*                                                                *
001100*   GPINTK0M  -  RECORD INTAKE / STRUCTURAL DEFAULTING           *
001200*                                                                *
001300*   READS CONFIG-IN SEQUENTIALLY, DISPATCHES ON THE REC-TYPE     *
001400*   DISCRIMINATOR, APPLIES THE OMITTED-FIELD DEFAULTS AND RUNS   *
001500*   THE FIELD-DOMAIN CHECKS.  AN OUT-OF-DOMAIN VALUE IS FATAL -  *
001600*   THE MESSAGE IS QUEUED TO CF-ERROR-TABLE AND INTAKE STOPS     *
001700*   READING RIGHT THERE; GPCRSV0M STILL WRITES THE REPORT.       *
001800*   SOFT (WARNING-ONLY) CHECKS QUEUE A MESSAGE AND CONTINUE.     *
001900*                                                                *
002000*   REQUEST NO.  GP-0001 - INITIAL BOARD VALIDATOR PROJECT.      *
002100*                                                                *
002200******************************************************************
002300*                   C H A N G E   L O G                         *
002400*----------------------------------------------------------------*
002500* VER    DATE       BY   COMMENT                              TAG*
002600*----------------------------------------------------------------*
002700* A.00.00 11/14/1986 REK  INITIAL VERSION.                 GP0001*
002800* A.00.01 02/03/1987 REK  ADDED UART/I2C TABLES.            GP0012*
002900* A.01.00 07/22/1988 WTJ  I2C DEVICE ATTACHES TO MOST       GP0031*
003000*                         RECENT BUS RECORD, NOT BY NAME.        *
003100* A.01.01 01/09/1990 REK  TIMER PWM EDITS ADDED.            GP0047*
003200* A.02.00 05/18/1992 CMH  I2C DEVICE SUB-TABLE BUMPED TO 8  GP0063*
003300*                         PER NEW MULTI-SENSOR BOARDS.           *
003400* A.02.01 03/30/1994 WTJ  SPI RECORD SUPPORT ADDED.         GP0071*
003500* A.03.00 08/14/1997 REK  DUPLICATE-BOARD GUARD ADDED AFTER GP0088*
003600*                         A BAD DATA SET RAN TWICE.              *
003700* A.03.01 12/21/1998 WTJ  Y2K REVIEW - NO TWO-DIGIT YEAR    GP0094*
003800*                         FIELDS IN THIS PROGRAM.  NO CHANGE.     *
003900* A.03.02 06/09/1999 CMH  Y2K REVIEW SIGN-OFF RECORDED.     GP0094*
004000* A.04.00 02/11/2003 LNS  TABLE-FULL GUARDS ADDED FOR EVERY GP0109*
004100*                         PEER TABLE AFTER A 64-GPIO BOARD       *
004200*                         OVERRAN THE OLD 32-ENTRY TABLE.         *
004300******************************************************************
004400*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.    IBM-370.
004800 OBJECT-COMPUTER.    IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT CONFIG-IN ASSIGN TO CONFIGIN
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS IS FILE-STATUS.
005700*
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  CONFIG-IN
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE OMITTED
006300     RECORD CONTAINS 128 CHARACTERS.
006400 COPY GPRECLIN.
006500*
006600 WORKING-STORAGE SECTION.
006700 COPY GPCONFIG.
006800*
006900*----------------------------------------------------------------*
007000* COMP FIELDS - PREFIX Cn, N = DIGIT COUNT                       *
007100*----------------------------------------------------------------*
007200 01  COMP-FIELDS.
007300     05  C4-LAST-I2C-IDX         PIC S9(04) COMP VALUE ZERO.
007400     05  C8-COMBINED-TOTALS      PIC 9(08) COMP VALUE ZERO.
007500     05  C8-COMBINED-SPLIT REDEFINES C8-COMBINED-TOTALS.
007600         10  C8-ERR-PART         PIC 9(04) COMP.
007700         10  C8-WARN-PART        PIC 9(04) COMP.
007800     05  FILLER              PIC X(04).
007900*----------------------------------------------------------------*
008000* DISPLAY FIELDS - PREFIX D                                      *
008100*----------------------------------------------------------------*
008200 01  DISPLAY-FIELDS.
008300     05  D-NUM3                  PIC  9(03).
008400     05  D-NUM7                  PIC  9(07).
008500     05  D-NUM8                  PIC  9(08).
008600     05  D-NUM9                  PIC  9(09).
008700     05  D-NUM9-X REDEFINES D-NUM9.
008800         10  D-NUM9-MILLIONS     PIC 9(03).
008900         10  D-NUM9-THOUSANDS    PIC 9(03).
009000         10  D-NUM9-UNITS        PIC 9(03).
009100     05  D-VOLT                  PIC 9V99.
009200     05  FILLER                  PIC X(03).
009300*----------------------------------------------------------------*
009400* CONSTANT FIELDS - PREFIX K                                     *
009500*----------------------------------------------------------------*
009600 01  CONSTANT-FIELDS.
009700     05  K-MODULE                PIC X(08) VALUE "GPINTK0M".
009800     05  FILLER                  PIC X(04).
009900*----------------------------------------------------------------*
010000* SWITCHES - PREFIX WS                                           *
010100*----------------------------------------------------------------*
010200 01  SWITCHES.
010300     05  FILE-STATUS             PIC X(02).
010400         88  FILE-OK                         VALUE "00".
010500         88  FILE-EOF-STATUS                 VALUE "10".
010600     05  REC-STAT REDEFINES FILE-STATUS.
010700         10  FILE-STATUS1        PIC X.
010800         10  FILE-STATUS2        PIC X.
010900     05  PRG-STATUS              PIC 9       VALUE ZERO.
011000         88  PRG-OK                          VALUE 0.
011100         88  PRG-ABEND                       VALUE 9.
011200     05  EOF-SW                  PIC X(01)   VALUE "N".
011300         88  AT-EOF                          VALUE "Y".
011400     05  FATAL-SW                PIC X(01)   VALUE "N".
011500         88  FATAL-FOUND                     VALUE "Y".
011600     05  FILLER                  PIC X(04).
011700*----------------------------------------------------------------*
011800* WORK FIELDS - PREFIX W                                        *
011900*----------------------------------------------------------------*
012000 01  WORK-FIELDS.
012100     05  W-MSG-TEXT              PIC X(80).
012200     05  FILLER                  PIC X(04).
012300*
012400 LINKAGE SECTION.
012500 COPY GPLINKC.
012600*
012700 PROCEDURE DIVISION USING LINK-REC.
012800******************************************************************
012900* CONTROL SECTION                                                *
013000******************************************************************
013100 A100-CONTROL SECTION.
013200 A100-00.
013300     PERFORM B000-INITIAL THRU B000-99.
013400     IF PRG-ABEND
013500         GO TO A100-99
013600     END-IF.
013700     PERFORM B100-PROCESS THRU B100-99.
013800     PERFORM B090-WRAPUP THRU B090-99.
013900 A100-99.
014000     EXIT PROGRAM.
014100******************************************************************
014200* SET-UP - OPEN CONFIG-IN AND CHECK FOR THE REQUIRED BOARD REC   *
014300******************************************************************
014400 B000-INITIAL SECTION.
014500 B000-00.
014600     INITIALIZE SWITCHES.
014700     OPEN INPUT CONFIG-IN.
014800     IF NOT FILE-OK
014900         DISPLAY K-MODULE " - OPEN FAILED, STATUS "
015000                 FILE-STATUS1 "/" FILE-STATUS2
015100         SET PRG-ABEND TO TRUE
015200         GO TO B000-99
015300     END-IF.
015400
015500     READ CONFIG-IN
015600         AT END
015700             SET AT-EOF TO TRUE
015800     END-READ.
015900
016000     IF AT-EOF
016100         MOVE "BOARD CONFIGURATION IS REQUIRED" TO W-MSG-TEXT
016200         PERFORM Z900-APPEND-ERROR THRU Z900-99
016300         GO TO B000-99
016400     END-IF.
016500
016600     IF BRD-REC-TYPE NOT = "B"
016700         MOVE "BOARD CONFIGURATION IS REQUIRED" TO W-MSG-TEXT
016800         PERFORM Z900-APPEND-ERROR THRU Z900-99
016900         GO TO B000-99
017000     END-IF.
017100
017200     PERFORM E100-EDIT-BOARD THRU E100-99.
017300 B000-99.
017400     EXIT.
017500******************************************************************
017600* PROCESS - READ AND DISPATCH EVERY RECORD AFTER THE BOARD       *
017700******************************************************************
017800 B100-PROCESS SECTION.
017900 B100-00.
018000     IF AT-EOF OR FATAL-FOUND OR PRG-ABEND
018100         GO TO B100-99
018200     END-IF.
018300     PERFORM C200-READ-LOOP THRU C200-99
018400         UNTIL AT-EOF OR FATAL-FOUND.
018500 B100-99.
018600     EXIT.
018700******************************************************************
018800* WRAP-UP - CLOSE THE FILE, TELL THE CALLER WHAT HAPPENED        *
018900******************************************************************
019000 B090-WRAPUP SECTION.
019100 B090-00.
019200     IF NOT PRG-ABEND
019300         CLOSE CONFIG-IN
019400     END-IF.
019500
019600     IF PRG-ABEND
019700         MOVE 9999 TO LINK-RC
019800     ELSE
019900         IF FATAL-FOUND
020000             MOVE 8 TO LINK-RC
020100         ELSE
020200             IF CF-WARNING-COUNT > ZERO
020300                 MOVE 4 TO LINK-RC
020400             ELSE
020500                 MOVE 0 TO LINK-RC
020600             END-IF
020700         END-IF
020800     END-IF.
020900     MOVE CF-ERROR-COUNT   TO LINK-ERROR-COUNT.
021000     MOVE CF-WARNING-COUNT TO LINK-WARNING-COUNT.
021100     MOVE CF-ERROR-COUNT   TO C8-ERR-PART.
021200     MOVE CF-WARNING-COUNT TO C8-WARN-PART.
021300     IF NOT PRG-ABEND
021400         DISPLAY K-MODULE " - INTAKE COMPLETE, " C8-ERR-PART
021500                 " ERROR(S), " C8-WARN-PART " WARNING(S)"
021600     END-IF.
021700 B090-99.
021800     EXIT.
021900******************************************************************
022000* READ ONE RECORD AND DISPATCH IT ON REC-TYPE                    *
022100******************************************************************
022200 C200-READ-LOOP SECTION.
022300 C200-00.
022400     READ CONFIG-IN
022500         AT END
022600             SET AT-EOF TO TRUE
022700             GO TO C200-99
022800     END-READ.
022900
023000     EVALUATE TRUE
023100         WHEN BRD-REC-TYPE = "B"
023200             MOVE "DUPLICATE BOARD RECORD NOT ALLOWED" TO
023300                  W-MSG-TEXT
023400             PERFORM Z900-APPEND-ERROR THRU Z900-99
023500         WHEN BRD-REC-TYPE = "G"
023600             PERFORM E110-EDIT-GPIO THRU E110-99
023700         WHEN BRD-REC-TYPE = "U"
023800             PERFORM E120-EDIT-UART THRU E120-99
023900         WHEN BRD-REC-TYPE = "I"
024000             PERFORM E130-EDIT-I2C THRU E130-99
024100         WHEN BRD-REC-TYPE = "D"
024200             PERFORM E140-EDIT-DEVICE THRU E140-99
024300         WHEN BRD-REC-TYPE = "T"
024400             PERFORM E150-EDIT-TIMER THRU E150-99
024500         WHEN BRD-REC-TYPE = "S"
024600             PERFORM E160-EDIT-SPI THRU E160-99
024700         WHEN OTHER
024800             MOVE SPACES TO W-MSG-TEXT
024900             STRING "INVALID RECORD TYPE '" DELIMITED BY SIZE
025000                    BRD-REC-TYPE              DELIMITED BY SIZE
025100                    "'"                       DELIMITED BY SIZE
025200                    INTO W-MSG-TEXT
025300             PERFORM Z900-APPEND-ERROR THRU Z900-99
025400     END-EVALUATE.
025500 C200-99.
025600     EXIT.
025700******************************************************************
025800* EDIT BOARD - DEFAULT VOLTAGE, CHECK CLOCK-FREQ AND VOLTAGE     *
025900******************************************************************
026000 E100-EDIT-BOARD SECTION.
026100 E100-00.
026200     IF BRD-VOLTAGE = ZERO
026300         MOVE 3.30 TO BRD-VOLTAGE
026400     END-IF.
026500
026600     IF BRD-CLOCK-FREQ NOT > ZERO
026700         MOVE "BOARD CLOCK-FREQ MUST BE GREATER THAN ZERO" TO
026800              W-MSG-TEXT
026900         PERFORM Z900-APPEND-ERROR THRU Z900-99
027000         GO TO E100-99
027100     END-IF.
027200
027300     IF BRD-VOLTAGE < 1.80 OR BRD-VOLTAGE > 5.50
027400         MOVE BRD-VOLTAGE TO D-VOLT
027500         MOVE SPACES TO W-MSG-TEXT
027600         STRING "INVALID BOARD VOLTAGE " DELIMITED BY SIZE
027700                D-VOLT                   DELIMITED BY SIZE
027800                INTO W-MSG-TEXT
027900         PERFORM Z900-APPEND-ERROR THRU Z900-99
028000         GO TO E100-99
028100     END-IF.
028200
028300     SET CF-BOARD-SEEN TO TRUE.
028400     MOVE BRD-NAME        TO CF-BRD-NAME.
028500     MOVE BRD-MCU         TO CF-BRD-MCU.
028600     MOVE BRD-CLOCK-FREQ  TO CF-BRD-CLOCK-FREQ.
028700     MOVE BRD-VOLTAGE     TO CF-BRD-VOLTAGE.
028800     MOVE BRD-DESCRIPTION TO CF-BRD-DESCRIPTION.
028900 E100-99.
029000     EXIT.
029100******************************************************************
029200* EDIT GPIO - DEFAULT PULL/SPEED/INIT-STATE, CHECK ENUMS         *
029300******************************************************************
029400 E110-EDIT-GPIO SECTION.
029500 E110-00.
029600     IF GPI-PULL = SPACES
029700         MOVE "none" TO GPI-PULL
029800     END-IF.
029900     IF GPI-SPEED = SPACES
030000         MOVE "medium" TO GPI-SPEED
030100     END-IF.
030200     IF GPI-INIT-STATE = SPACES
030300         MOVE "low" TO GPI-INIT-STATE
030400     END-IF.
030500
030600     IF GPI-DIRECTION NOT = "input" AND GPI-DIRECTION NOT = "output"
030700         MOVE SPACES TO W-MSG-TEXT
030800         STRING "INVALID GPIO " DELIMITED BY SIZE
030900                GPI-PIN          DELIMITED BY SPACE
031000                " DIRECTION"     DELIMITED BY SIZE
031100                INTO W-MSG-TEXT
031200         PERFORM Z900-APPEND-ERROR THRU Z900-99
031300         GO TO E110-99
031400     END-IF.
031500     IF GPI-PULL NOT = "none" AND GPI-PULL NOT = "up"
031600                          AND GPI-PULL NOT = "down"
031700         MOVE SPACES TO W-MSG-TEXT
031800         STRING "INVALID GPIO " DELIMITED BY SIZE
031900                GPI-PIN          DELIMITED BY SPACE
032000                " PULL"          DELIMITED BY SIZE
032100                INTO W-MSG-TEXT
032200         PERFORM Z900-APPEND-ERROR THRU Z900-99
032300         GO TO E110-99
032400     END-IF.
032500     IF GPI-SPEED NOT = "low"    AND GPI-SPEED NOT = "medium"
032600                          AND GPI-SPEED NOT = "high"
032700                          AND GPI-SPEED NOT = "very-high"
032800         MOVE SPACES TO W-MSG-TEXT
032900         STRING "INVALID GPIO " DELIMITED BY SIZE
033000                GPI-PIN          DELIMITED BY SPACE
033100                " SPEED"         DELIMITED BY SIZE
033200                INTO W-MSG-TEXT
033300         PERFORM Z900-APPEND-ERROR THRU Z900-99
033400         GO TO E110-99
033500     END-IF.
033600     IF GPI-INIT-STATE NOT = "low" AND GPI-INIT-STATE NOT = "high"
033700         MOVE SPACES TO W-MSG-TEXT
033800         STRING "INVALID GPIO " DELIMITED BY SIZE
033900                GPI-PIN          DELIMITED BY SPACE
034000                " INIT-STATE"    DELIMITED BY SIZE
034100                INTO W-MSG-TEXT
034200         PERFORM Z900-APPEND-ERROR THRU Z900-99
034300         GO TO E110-99
034400     END-IF.
034500
034600     IF CF-GPIO-COUNT = 64
034700         MOVE "GPIO TABLE FULL - RECORD REJECTED" TO W-MSG-TEXT
034800         PERFORM Z900-APPEND-ERROR THRU Z900-99
034900         GO TO E110-99
035000     END-IF.
035100
035200     SET CF-GPIO-IDX TO CF-GPIO-COUNT.
035300     SET CF-GPIO-IDX UP BY 1.
035400     ADD 1 TO CF-GPIO-COUNT.
035500     MOVE GPI-PIN         TO CF-GPI-PIN (CF-GPIO-IDX).
035600     MOVE GPI-DIRECTION   TO CF-GPI-DIRECTION (CF-GPIO-IDX).
035700     MOVE GPI-PULL        TO CF-GPI-PULL (CF-GPIO-IDX).
035800     MOVE GPI-SPEED       TO CF-GPI-SPEED (CF-GPIO-IDX).
035900     MOVE GPI-INIT-STATE  TO CF-GPI-INIT-STATE (CF-GPIO-IDX).
036000     MOVE GPI-DESCRIPTION TO CF-GPI-DESCRIPTION (CF-GPIO-IDX).
036100 E110-99.
036200     EXIT.
036300******************************************************************
036400* EDIT UART - DEFAULTS, ENUM CHECKS, SOFT BAUDRATE WARNING       *
036500******************************************************************
036600 E120-EDIT-UART SECTION.
036700 E120-00.
036800     IF URT-ENABLED = SPACE
036900         MOVE "N" TO URT-ENABLED
037000     END-IF.
037100     IF URT-BAUDRATE = ZERO
037200         MOVE 115200 TO URT-BAUDRATE
037300     END-IF.
037400     IF URT-DATA-BITS = ZERO
037500         MOVE 8 TO URT-DATA-BITS
037600     END-IF.
037700     IF URT-STOP-BITS = ZERO
037800         MOVE 1 TO URT-STOP-BITS
037900     END-IF.
038000     IF URT-PARITY = SPACES
038100         MOVE "none" TO URT-PARITY
038200     END-IF.
038300     IF URT-FLOW-CTRL = SPACES
038400         MOVE "none" TO URT-FLOW-CTRL
038500     END-IF.
038600
038700     IF URT-DATA-BITS NOT = 7 AND URT-DATA-BITS NOT = 8
038800                        AND URT-DATA-BITS NOT = 9
038900         MOVE SPACES TO W-MSG-TEXT
039000         STRING "INVALID UART " DELIMITED BY SIZE
039100                URT-NAME         DELIMITED BY SPACE
039200                " DATA-BITS"     DELIMITED BY SIZE
039300                INTO W-MSG-TEXT
039400         PERFORM Z900-APPEND-ERROR THRU Z900-99
039500         GO TO E120-99
039600     END-IF.
039700     IF URT-STOP-BITS NOT = 1 AND URT-STOP-BITS NOT = 2
039800         MOVE SPACES TO W-MSG-TEXT
039900         STRING "INVALID UART " DELIMITED BY SIZE
040000                URT-NAME         DELIMITED BY SPACE
040100                " STOP-BITS"     DELIMITED BY SIZE
040200                INTO W-MSG-TEXT
040300         PERFORM Z900-APPEND-ERROR THRU Z900-99
040400         GO TO E120-99
040500     END-IF.
040600     IF URT-PARITY NOT = "none" AND URT-PARITY NOT = "even"
040700                        AND URT-PARITY NOT = "odd"
040800         MOVE SPACES TO W-MSG-TEXT
040900         STRING "INVALID UART " DELIMITED BY SIZE
041000                URT-NAME         DELIMITED BY SPACE
041100                " PARITY"        DELIMITED BY SIZE
041200                INTO W-MSG-TEXT
041300         PERFORM Z900-APPEND-ERROR THRU Z900-99
041400         GO TO E120-99
041500     END-IF.
041600     IF URT-FLOW-CTRL NOT = "none"    AND
041700        URT-FLOW-CTRL NOT = "rts-cts" AND
041800        URT-FLOW-CTRL NOT = "xon-xoff"
041900         MOVE SPACES TO W-MSG-TEXT
042000         STRING "INVALID UART " DELIMITED BY SIZE
042100                URT-NAME         DELIMITED BY SPACE
042200                " FLOW-CTRL"     DELIMITED BY SIZE
042300                INTO W-MSG-TEXT
042400         PERFORM Z900-APPEND-ERROR THRU Z900-99
042500         GO TO E120-99
042600     END-IF.
042700
042800     IF URT-BAUDRATE NOT = 9600   AND URT-BAUDRATE NOT = 19200  AND
042900        URT-BAUDRATE NOT = 38400  AND URT-BAUDRATE NOT = 57600  AND
043000        URT-BAUDRATE NOT = 115200 AND URT-BAUDRATE NOT = 230400 AND
043100        URT-BAUDRATE NOT = 460800 AND URT-BAUDRATE NOT = 921600
043200         MOVE URT-BAUDRATE TO D-NUM7
043300         MOVE SPACES TO W-MSG-TEXT
043400         STRING "NON-STANDARD BAUDRATE " DELIMITED BY SIZE
043500                D-NUM7                   DELIMITED BY SIZE
043600                INTO W-MSG-TEXT
043700         PERFORM Z910-APPEND-WARNING THRU Z910-99
043800     END-IF.
043900
044000     IF CF-UART-COUNT = 16
044100         MOVE "UART TABLE FULL - RECORD REJECTED" TO W-MSG-TEXT
044200         PERFORM Z900-APPEND-ERROR THRU Z900-99
044300         GO TO E120-99
044400     END-IF.
044500
044600     SET CF-UART-IDX TO CF-UART-COUNT.
044700     SET CF-UART-IDX UP BY 1.
044800     ADD 1 TO CF-UART-COUNT.
044900     MOVE URT-NAME        TO CF-URT-NAME (CF-UART-IDX).
045000     MOVE URT-ENABLED     TO CF-URT-ENABLED-SW (CF-UART-IDX).
045100     MOVE URT-BAUDRATE    TO CF-URT-BAUDRATE (CF-UART-IDX).
045200     MOVE URT-DATA-BITS   TO CF-URT-DATA-BITS (CF-UART-IDX).
045300     MOVE URT-STOP-BITS   TO CF-URT-STOP-BITS (CF-UART-IDX).
045400     MOVE URT-PARITY      TO CF-URT-PARITY (CF-UART-IDX).
045500     MOVE URT-FLOW-CTRL   TO CF-URT-FLOW-CTRL (CF-UART-IDX).
045600     MOVE URT-TX-PIN      TO CF-URT-TX-PIN (CF-UART-IDX).
045700     MOVE URT-RX-PIN      TO CF-URT-RX-PIN (CF-UART-IDX).
045800     MOVE URT-DESCRIPTION TO CF-URT-DESCRIPTION (CF-UART-IDX).
045900 E120-99.
046000     EXIT.
046100******************************************************************
046200* EDIT I2C BUS - DEFAULTS, SOFT SPEED WARNING                    *
046300******************************************************************
046400 E130-EDIT-I2C SECTION.
046500 E130-00.
046600     IF I2C-ENABLED = SPACE
046700         MOVE "N" TO I2C-ENABLED
046800     END-IF.
046900     IF I2C-SPEED-HZ = ZERO
047000         MOVE 100000 TO I2C-SPEED-HZ
047100     END-IF.
047200     IF I2C-PULL-UP = SPACE
047300         MOVE "Y" TO I2C-PULL-UP
047400     END-IF.
047500
047600     IF I2C-SPEED-HZ NOT = 100000  AND I2C-SPEED-HZ NOT = 400000 AND
047700        I2C-SPEED-HZ NOT = 1000000 AND I2C-SPEED-HZ NOT = 3400000
047800         MOVE I2C-SPEED-HZ TO D-NUM8
047900         MOVE SPACES TO W-MSG-TEXT
048000         STRING "NON-STANDARD I2C SPEED " DELIMITED BY SIZE
048100                D-NUM8                    DELIMITED BY SIZE
048200                " HZ"                     DELIMITED BY SIZE
048300                INTO W-MSG-TEXT
048400         PERFORM Z910-APPEND-WARNING THRU Z910-99
048500     END-IF.
048600
048700     IF CF-I2C-COUNT = 16
048800         MOVE "I2C TABLE FULL - RECORD REJECTED" TO W-MSG-TEXT
048900         PERFORM Z900-APPEND-ERROR THRU Z900-99
049000         GO TO E130-99
049100     END-IF.
049200
049300     SET CF-I2C-IDX TO CF-I2C-COUNT.
049400     SET CF-I2C-IDX UP BY 1.
049500     ADD 1 TO CF-I2C-COUNT.
049600     MOVE I2C-NAME        TO CF-I2C-NAME (CF-I2C-IDX).
049700     MOVE I2C-ENABLED     TO CF-I2C-ENABLED-SW (CF-I2C-IDX).
049800     MOVE I2C-SPEED-HZ    TO CF-I2C-SPEED-HZ (CF-I2C-IDX).
049900     MOVE I2C-SCL-PIN     TO CF-I2C-SCL-PIN (CF-I2C-IDX).
050000     MOVE I2C-SDA-PIN     TO CF-I2C-SDA-PIN (CF-I2C-IDX).
050100     MOVE I2C-PULL-UP     TO CF-I2C-PULL-UP (CF-I2C-IDX).
050200     MOVE I2C-DESCRIPTION TO CF-I2C-DESCRIPTION (CF-I2C-IDX).
050300     MOVE ZERO            TO CF-I2C-DEV-COUNT (CF-I2C-IDX).
050400     SET C4-LAST-I2C-IDX TO CF-I2C-IDX.
050500 E130-99.
050600     EXIT.
050700******************************************************************
050800* EDIT I2C DEVICE - ATTACHES TO MOST RECENT I2C BUS RECORD       *
050900******************************************************************
051000 E140-EDIT-DEVICE SECTION.
051100 E140-00.
051200     IF C4-LAST-I2C-IDX = ZERO
051300         MOVE "I2C DEVICE RECORD BEFORE ANY I2C BUS RECORD" TO
051400              W-MSG-TEXT
051500         PERFORM Z900-APPEND-ERROR THRU Z900-99
051600         GO TO E140-99
051700     END-IF.
051800
051900     IF DEV-ADDRESS < 8 OR DEV-ADDRESS > 119
052000         MOVE DEV-ADDRESS TO D-NUM3
052100         MOVE SPACES TO W-MSG-TEXT
052200         STRING "INVALID I2C DEVICE " DELIMITED BY SIZE
052300                DEV-NAME              DELIMITED BY SPACE
052400                " ADDRESS "           DELIMITED BY SIZE
052500                D-NUM3                DELIMITED BY SIZE
052600                INTO W-MSG-TEXT
052700         PERFORM Z900-APPEND-ERROR THRU Z900-99
052800         GO TO E140-99
052900     END-IF.
053000
053100     SET CF-I2C-IDX TO C4-LAST-I2C-IDX.
053200     IF CF-I2C-DEV-COUNT (CF-I2C-IDX) = 8
053300         MOVE SPACES TO W-MSG-TEXT
053400         STRING "TOO MANY DEVICES ON I2C BUS " DELIMITED BY SIZE
053500                CF-I2C-NAME (CF-I2C-IDX)        DELIMITED BY SPACE
053600                INTO W-MSG-TEXT
053700         PERFORM Z900-APPEND-ERROR THRU Z900-99
053800         GO TO E140-99
053900     END-IF.
054000
054100     SET CF-DEV-IDX TO CF-I2C-DEV-COUNT (CF-I2C-IDX).
054200     SET CF-DEV-IDX UP BY 1.
054300     ADD 1 TO CF-I2C-DEV-COUNT (CF-I2C-IDX).
054400     MOVE DEV-NAME    TO CF-DEV-NAME (CF-I2C-IDX, CF-DEV-IDX).
054500     MOVE DEV-ADDRESS TO CF-DEV-ADDRESS (CF-I2C-IDX, CF-DEV-IDX).
054600     MOVE DEV-TYPE    TO CF-DEV-TYPE (CF-I2C-IDX, CF-DEV-IDX).
054700     MOVE DEV-DESCRIPTION
054800                      TO CF-DEV-DESCR (CF-I2C-IDX, CF-DEV-IDX).
054900 E140-99.
055000     EXIT.
055100******************************************************************
055200* EDIT TIMER - DEFAULTS, MODE CHECK, PWM DUTY/OUTPUT-PIN CHECK   *
055300******************************************************************
055400 E150-EDIT-TIMER SECTION.
055500 E150-00.
055600     IF TMR-ENABLED = SPACE
055700         MOVE "N" TO TMR-ENABLED
055800     END-IF.
055900     IF TMR-PRESCALER = ZERO
056000         MOVE 1 TO TMR-PRESCALER
056100     END-IF.
056200     IF TMR-PERIOD = ZERO
056300         MOVE 1000 TO TMR-PERIOD
056400     END-IF.
056500     IF TMR-MODE = SPACES
056600         MOVE "periodic" TO TMR-MODE
056700     END-IF.
056800     IF TMR-AUTO-RELOAD = SPACE
056900         MOVE "Y" TO TMR-AUTO-RELOAD
057000     END-IF.
057100
057200     IF TMR-MODE NOT = "periodic" AND TMR-MODE NOT = "pwm"
057300                       AND TMR-MODE NOT = "input-capture"
057400         MOVE SPACES TO W-MSG-TEXT
057500         STRING "INVALID TIMER " DELIMITED BY SIZE
057600                TMR-NAME          DELIMITED BY SPACE
057700                " MODE"           DELIMITED BY SIZE
057800                INTO W-MSG-TEXT
057900         PERFORM Z900-APPEND-ERROR THRU Z900-99
058000         GO TO E150-99
058100     END-IF.
058200
058300     IF TMR-MODE = "pwm"
058400         IF TMR-DUTY-SET NOT = "Y" OR TMR-DUTY-CYCLE > 100
058500             MOVE SPACES TO W-MSG-TEXT
058600             STRING "TIMER " DELIMITED BY SIZE
058700                    TMR-NAME  DELIMITED BY SPACE
058800                    " PWM REQUIRES DUTY-CYCLE 0-100" DELIMITED
058900                         BY SIZE
059000                    INTO W-MSG-TEXT
059100             PERFORM Z900-APPEND-ERROR THRU Z900-99
059200             GO TO E150-99
059300         END-IF
059400         IF TMR-OUTPUT-PIN = SPACES
059500             MOVE SPACES TO W-MSG-TEXT
059600             STRING "TIMER " DELIMITED BY SIZE
059700                    TMR-NAME  DELIMITED BY SPACE
059800                    " PWM REQUIRES OUTPUT-PIN" DELIMITED BY SIZE
059900                    INTO W-MSG-TEXT
060000             PERFORM Z900-APPEND-ERROR THRU Z900-99
060100             GO TO E150-99
060200         END-IF
060300     END-IF.
060400
060500     IF CF-TIMER-COUNT = 16
060600         MOVE "TIMER TABLE FULL - RECORD REJECTED" TO W-MSG-TEXT
060700         PERFORM Z900-APPEND-ERROR THRU Z900-99
060800         GO TO E150-99
060900     END-IF.
061000
061100     SET CF-TMR-IDX TO CF-TIMER-COUNT.
061200     SET CF-TMR-IDX UP BY 1.
061300     ADD 1 TO CF-TIMER-COUNT.
061400     MOVE TMR-NAME        TO CF-TMR-NAME (CF-TMR-IDX).
061500     MOVE TMR-ENABLED     TO CF-TMR-ENABLED-SW (CF-TMR-IDX).
061600     MOVE TMR-PRESCALER   TO CF-TMR-PRESCALER (CF-TMR-IDX).
061700     MOVE TMR-PERIOD      TO CF-TMR-PERIOD (CF-TMR-IDX).
061800     MOVE TMR-MODE        TO CF-TMR-MODE (CF-TMR-IDX).
061900     MOVE TMR-AUTO-RELOAD TO CF-TMR-AUTO-RELOAD (CF-TMR-IDX).
062000     MOVE TMR-CHANNEL     TO CF-TMR-CHANNEL (CF-TMR-IDX).
062100     MOVE TMR-DUTY-CYCLE  TO CF-TMR-DUTY-CYCLE (CF-TMR-IDX).
062200     MOVE TMR-DUTY-SET    TO CF-TMR-DUTY-SET-SW (CF-TMR-IDX).
062300     MOVE TMR-OUTPUT-PIN  TO CF-TMR-OUTPUT-PIN (CF-TMR-IDX).
062400     MOVE TMR-DESCRIPTION TO CF-TMR-DESCRIPTION (CF-TMR-IDX).
062500 E150-99.
062600     EXIT.
062700******************************************************************
062800* EDIT SPI - DEFAULTS, ENUM CHECKS                               *
062900******************************************************************
063000 E160-EDIT-SPI SECTION.
063100 E160-00.
063200     IF SPI-ENABLED = SPACE
063300         MOVE "N" TO SPI-ENABLED
063400     END-IF.
063500     IF SPI-SPEED-HZ = ZERO
063600         MOVE 1000000 TO SPI-SPEED-HZ
063700     END-IF.
063800     IF SPI-DATA-BITS = ZERO
063900         MOVE 8 TO SPI-DATA-BITS
064000     END-IF.
064100     IF SPI-BIT-ORDER = SPACES
064200         MOVE "msb" TO SPI-BIT-ORDER
064300     END-IF.
064400
064500     IF SPI-MODE NOT = 0 AND SPI-MODE NOT = 1
064600                   AND SPI-MODE NOT = 2 AND SPI-MODE NOT = 3
064700         MOVE SPACES TO W-MSG-TEXT
064800         STRING "INVALID SPI " DELIMITED BY SIZE
064900                SPI-NAME        DELIMITED BY SPACE
065000                " MODE"         DELIMITED BY SIZE
065100                INTO W-MSG-TEXT
065200         PERFORM Z900-APPEND-ERROR THRU Z900-99
065300         GO TO E160-99
065400     END-IF.
065500     IF SPI-DATA-BITS NOT = 8 AND SPI-DATA-BITS NOT = 16
065600         MOVE SPACES TO W-MSG-TEXT
065700         STRING "INVALID SPI " DELIMITED BY SIZE
065800                SPI-NAME        DELIMITED BY SPACE
065900                " DATA-BITS"    DELIMITED BY SIZE
066000                INTO W-MSG-TEXT
066100         PERFORM Z900-APPEND-ERROR THRU Z900-99
066200         GO TO E160-99
066300     END-IF.
066400     IF SPI-BIT-ORDER NOT = "msb" AND SPI-BIT-ORDER NOT = "lsb"
066500         MOVE SPACES TO W-MSG-TEXT
066600         STRING "INVALID SPI " DELIMITED BY SIZE
066700                SPI-NAME        DELIMITED BY SPACE
066800                " BIT-ORDER"    DELIMITED BY SIZE
066900                INTO W-MSG-TEXT
067000         PERFORM Z900-APPEND-ERROR THRU Z900-99
067100         GO TO E160-99
067200     END-IF.
067300
067400     IF CF-SPI-COUNT = 16
067500         MOVE "SPI TABLE FULL - RECORD REJECTED" TO W-MSG-TEXT
067600         PERFORM Z900-APPEND-ERROR THRU Z900-99
067700         GO TO E160-99
067800     END-IF.
067900
068000     SET CF-SPI-IDX TO CF-SPI-COUNT.
068100     SET CF-SPI-IDX UP BY 1.
068200     ADD 1 TO CF-SPI-COUNT.
068300     MOVE SPI-NAME        TO CF-SPI-NAME (CF-SPI-IDX).
068400     MOVE SPI-ENABLED     TO CF-SPI-ENABLED-SW (CF-SPI-IDX).
068500     MOVE SPI-MODE        TO CF-SPI-MODE (CF-SPI-IDX).
068600     MOVE SPI-SPEED-HZ    TO CF-SPI-SPEED-HZ (CF-SPI-IDX).
068700     MOVE SPI-DATA-BITS   TO CF-SPI-DATA-BITS (CF-SPI-IDX).
068800     MOVE SPI-BIT-ORDER   TO CF-SPI-BIT-ORDER (CF-SPI-IDX).
068900     MOVE SPI-SCK-PIN     TO CF-SPI-SCK-PIN (CF-SPI-IDX).
069000     MOVE SPI-MISO-PIN    TO CF-SPI-MISO-PIN (CF-SPI-IDX).
069100     MOVE SPI-MOSI-PIN    TO CF-SPI-MOSI-PIN (CF-SPI-IDX).
069200     MOVE SPI-CS-PIN (1)  TO CF-SPI-CS-PIN (CF-SPI-IDX, 1).
069300     MOVE SPI-CS-PIN (2)  TO CF-SPI-CS-PIN (CF-SPI-IDX, 2).
069400     MOVE SPI-CS-PIN (3)  TO CF-SPI-CS-PIN (CF-SPI-IDX, 3).
069500     MOVE SPI-CS-PIN (4)  TO CF-SPI-CS-PIN (CF-SPI-IDX, 4).
069600     MOVE SPI-DESCRIPTION TO CF-SPI-DESCRIPTION (CF-SPI-IDX).
069700 E160-99.
069800     EXIT.
069900******************************************************************
070000* APPEND A FATAL ERROR MESSAGE AND STOP FURTHER INTAKE           *
070100******************************************************************
070200 Z900-APPEND-ERROR SECTION.
070300 Z900-00.
070400     IF CF-ERROR-COUNT < 200
070500         SET CF-ERR-IDX TO CF-ERROR-COUNT.
070600         SET CF-ERR-IDX UP BY 1.
070700         ADD 1 TO CF-ERROR-COUNT.
070800         MOVE W-MSG-TEXT TO CF-ERROR-TABLE (CF-ERR-IDX).
070900     END-IF.
071000     SET FATAL-FOUND TO TRUE.
071100 Z900-99.
071200     EXIT.
071300******************************************************************
071400* APPEND A SOFT WARNING MESSAGE AND CONTINUE                     *
071500******************************************************************
071600 Z910-APPEND-WARNING SECTION.
071700 Z910-00.
071800     IF CF-WARNING-COUNT < 200
071900         SET CF-WRN-IDX TO CF-WARNING-COUNT.
072000         SET CF-WRN-IDX UP BY 1.
072100         ADD 1 TO CF-WARNING-COUNT.
072200         MOVE W-MSG-TEXT TO CF-WARNING-TABLE (CF-WRN-IDX).
072300     END-IF.
072400 Z910-99.
072500     EXIT.
072600
072700
072800
072900
