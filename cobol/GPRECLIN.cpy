000100******************************************************************
000200*    GPRECLIN - BOARD / PERIPHERAL FIXED RECORD LAYOUTS          *
000300*                                                                *
000400*    ONE COPYBOOK, SEVEN 01-LEVEL RECORD DESCRIPTIONS, SHARING  *
000500*    THE SAME FD (REC-TYPE IN COLUMN 1 TELLS THE READER WHICH   *
000600*    01 APPLIES).  COPIED INTO THE FD OF GPINTK0M (READ) AND    *
000700*    GPEXPT0M (WRITE) SO BOTH PROGRAMS SHARE ONE DEFINITION.    *
000800******************************************************************
000900 01  IN-BOARD-REC.
001000     05  BRD-REC-TYPE            PIC X(01).
001100     05  BRD-NAME                PIC X(30).
001200     05  BRD-MCU                 PIC X(20).
001300     05  BRD-CLOCK-FREQ          PIC 9(09).
001400     05  BRD-VOLTAGE             PIC 9V99.
001500     05  BRD-DESCRIPTION         PIC X(40).
001600     05  FILLER                  PIC X(25).
001700*
001800 01  IN-GPIO-REC.
001900     05  GPI-REC-TYPE            PIC X(01).
002000     05  GPI-PIN                 PIC X(04).
002100     05  GPI-DIRECTION           PIC X(08).
002200     05  GPI-PULL                PIC X(04).
002300     05  GPI-SPEED               PIC X(09).
002400     05  GPI-INIT-STATE          PIC X(04).
002500     05  GPI-DESCRIPTION         PIC X(30).
002600     05  FILLER                  PIC X(68).
002700*
002800 01  IN-UART-REC.
002900     05  URT-REC-TYPE            PIC X(01).
003000     05  URT-NAME                PIC X(10).
003100     05  URT-ENABLED             PIC X(01).
003200     05  URT-BAUDRATE            PIC 9(07).
003300     05  URT-DATA-BITS           PIC 9(01).
003400     05  URT-STOP-BITS           PIC 9(01).
003500     05  URT-PARITY              PIC X(04).
003600     05  URT-FLOW-CTRL           PIC X(08).
003700     05  URT-TX-PIN              PIC X(04).
003800     05  URT-RX-PIN              PIC X(04).
003900     05  URT-DESCRIPTION         PIC X(30).
004000     05  FILLER                  PIC X(57).
004100*
004200 01  IN-I2C-REC.
004300     05  I2C-REC-TYPE            PIC X(01).
004400     05  I2C-NAME                PIC X(10).
004500     05  I2C-ENABLED             PIC X(01).
004600     05  I2C-SPEED-HZ            PIC 9(08).
004700     05  I2C-SCL-PIN             PIC X(04).
004800     05  I2C-SDA-PIN             PIC X(04).
004900     05  I2C-PULL-UP             PIC X(01).
005000     05  I2C-DESCRIPTION         PIC X(30).
005100     05  FILLER                  PIC X(69).
005200*
005300 01  IN-DEVICE-REC.
005400     05  DEV-REC-TYPE            PIC X(01).
005500     05  DEV-NAME                PIC X(15).
005600     05  DEV-ADDRESS             PIC 9(03).
005700     05  DEV-TYPE                PIC X(15).
005800     05  DEV-DESCRIPTION         PIC X(30).
005900     05  FILLER                  PIC X(64).
006000*
006100 01  IN-TIMER-REC.
006200     05  TMR-REC-TYPE            PIC X(01).
006300     05  TMR-NAME                PIC X(10).
006400     05  TMR-ENABLED             PIC X(01).
006500     05  TMR-PRESCALER           PIC 9(05).
006600     05  TMR-PERIOD              PIC 9(07).
006700     05  TMR-MODE                PIC X(13).
006800     05  TMR-AUTO-RELOAD         PIC X(01).
006900     05  TMR-CHANNEL             PIC 9(02).
007000     05  TMR-DUTY-CYCLE          PIC 9(03).
007100     05  TMR-DUTY-SET            PIC X(01).
007200     05  TMR-OUTPUT-PIN          PIC X(04).
007300     05  TMR-DESCRIPTION         PIC X(30).
007400     05  FILLER                  PIC X(50).
007500*
007600 01  IN-SPI-REC.
007700     05  SPI-REC-TYPE            PIC X(01).
007800     05  SPI-NAME                PIC X(10).
007900     05  SPI-ENABLED             PIC X(01).
008000     05  SPI-MODE                PIC 9(01).
008100     05  SPI-SPEED-HZ            PIC 9(08).
008200     05  SPI-DATA-BITS           PIC 9(02).
008300     05  SPI-BIT-ORDER           PIC X(03).
008400     05  SPI-SCK-PIN             PIC X(04).
008500     05  SPI-MISO-PIN            PIC X(04).
008600     05  SPI-MOSI-PIN            PIC X(04).
008700     05  SPI-CS-PIN              PIC X(04) OCCURS 4 TIMES.
008800     05  SPI-DESCRIPTION         PIC X(30).
008900     05  FILLER                  PIC X(28).
