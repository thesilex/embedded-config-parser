000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     GPEXPT0M.
000300 AUTHOR.         R E KIRSCHNER.
000400 INSTALLATION.   SYSTEMS DEVELOPMENT - EMBEDDED TOOLS GROUP.
000500 DATE-WRITTEN.   11/14/1986.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*
000900******************************************************************
001000*                                                                *
001100*   GPEXPT0M  -  ACCEPTED-CONFIGURATION EXPORT WRITER            *
001200*                                                                *
001300*   RUNS ONLY AFTER A CLEAN CROSS-RECORD VALIDATION (SEE THE     *
001400*   B100-PROCESS GATE IN GPVALDR0) AND RE-WRITES EVERY ACCEPTED  *
001500*   RECORD, DEFAULTS ALREADY APPLIED BY GPINTK0M, TO EXPORT-OUT  *
001600*   IN THE SAME FIXED LAYOUTS THE INTAKE READS - BOARD FIRST,    *
001700*   THEN GPIO, UART, I2C (EACH BUS FOLLOWED BY ITS DEVICES),     *
001800*   TIMERS, THEN SPI.  NO EDITING IS DONE HERE - THE TABLES IN   *
001900*   CF-RUN-TABLES ALREADY HOLD THE ACCEPTED, DEFAULTED VALUES.   *
002000*                                                                *
002100*   REQUEST NO.  GP-0001 - INITIAL BOARD VALIDATOR PROJECT.      *
002200*                                                                *
002300******************************************************************
002400*                   C H A N G E   L O G                         *
002500*----------------------------------------------------------------*
002600* VER    DATE       BY   COMMENT                              TAG*
002700*----------------------------------------------------------------*
002800* A.00.00 11/14/1986 REK  INITIAL VERSION.                 GP0001*
002900* A.00.01 02/03/1987 REK  ADDED UART/I2C EXPORT RECORDS.   GP0012*
003000* A.01.00 07/22/1988 WTJ  I2C DEVICE RECORDS NOW FOLLOW    GP0031*
003100*                         THEIR OWNING BUS RECORD.               *
003200* A.01.01 01/09/1990 REK  TIMER PWM FIELDS ADDED TO EXPORT GP0047*
003300*                         RECORD.                                *
003400* A.02.00 05/18/1992 CMH  I2C DEVICE SUB-TABLE BUMPED TO 8 GP0063*
003500*                         PER NEW MULTI-SENSOR BOARDS.           *
003600* A.02.01 03/30/1994 WTJ  SPI RECORD EXPORT ADDED, ALL 4     GP0071*
003700*                         CS-PIN SLOTS WRITTEN.                  *
003800* A.03.00 08/14/1997 REK  BOARD RECORD SKIPPED WHEN INTAKE   GP0088*
003900*                         NEVER SAW ONE - PREVENTS A BLANK        *
004000*                         RECORD ON A FAILED RUN.                 *
004100* A.03.01 12/21/1998 WTJ  Y2K REVIEW - NO TWO-DIGIT YEAR   GP0094*
004200*                         FIELDS IN THIS PROGRAM.  NO CHANGE.    *
004300* A.03.02 06/09/1999 CMH  Y2K REVIEW SIGN-OFF RECORDED.    GP0094*
004400* A.04.00 02/18/2003 LNS  EXPORT NOW SKIPPED ENTIRELY WHEN GP0109*
004500*                         THE DRIVER PASSES A FAILED-RUN         *
004600*                         INDICATOR - MATCHES GPSUMR0M.          *
004700******************************************************************
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.    IBM-370.
005200 OBJECT-COMPUTER.    IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT EXPORT-OUT ASSIGN TO EXPORTOT
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS IS FILE-STATUS.
006100*
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  EXPORT-OUT
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE OMITTED
006700     RECORD CONTAINS 128 CHARACTERS.
006800 COPY GPRECLIN.
006900*
007000 WORKING-STORAGE SECTION.
007100 COPY GPCONFIG.
007200*
007300*------------------------------------------------------------------*
007400* COMP FIELDS - PREFIX Cn, N = DIGIT COUNT                       *
007500*------------------------------------------------------------------*
007600 01  COMP-FIELDS.
007700     05  C4-DEV-COUNT-SAVE       PIC S9(04) COMP VALUE ZERO.
007800     05  C8-COMBINED-TOTALS      PIC 9(08) COMP VALUE ZERO.
007900     05  C8-COMBINED-SPLIT REDEFINES C8-COMBINED-TOTALS.
008000         10  C8-ERR-PART         PIC 9(04) COMP.
008100         10  C8-WARN-PART        PIC 9(04) COMP.
008200     05  FILLER              PIC X(04).
008300*------------------------------------------------------------------*
008400* DISPLAY FIELDS - PREFIX D                                      *
008500*------------------------------------------------------------------*
008600 01  DISPLAY-FIELDS.
008700     05  D-REC-COUNT             PIC ZZZ9.
008800     05  FILLER                  PIC X(04).
008900*------------------------------------------------------------------*
009000* CONSTANT FIELDS - PREFIX K                                     *
009100*------------------------------------------------------------------*
009200 01  CONSTANT-FIELDS.
009300     05  K-MODULE                PIC X(08) VALUE "GPEXPT0M".
009400     05  K-VERSION               PIC X(07) VALUE "A.04.00".
009500     05  K-VERSION-PARTS REDEFINES K-VERSION.
009600         10  K-VER-MAJOR         PIC X(01).
009700         10  FILLER              PIC X(01).
009800         10  K-VER-MINOR         PIC X(02).
009900         10  FILLER              PIC X(01).
010000         10  K-VER-PATCH         PIC X(02).
010100     05  FILLER                  PIC X(04).
010200*------------------------------------------------------------------*
010300* SWITCHES - PREFIX WS                                           *
010400*------------------------------------------------------------------*
010500 01  SWITCHES.
010600     05  FILE-STATUS             PIC X(02).
010700         88  FILE-OK                         VALUE "00".
010800     05  REC-STAT REDEFINES FILE-STATUS.
010900         10  FILE-STATUS1        PIC X.
011000         10  FILE-STATUS2        PIC X.
011100     05  PRG-STATUS              PIC 9       VALUE ZERO.
011200         88  PRG-OK                          VALUE 0.
011300         88  PRG-ABEND                       VALUE 9.
011400     05  FILLER                  PIC X(04).
011500*
011600 LINKAGE SECTION.
011700 COPY GPLINKC.
011800*
011900 PROCEDURE DIVISION USING LINK-REC.
012000******************************************************************
012100* CONTROL SECTION                                                *
012200******************************************************************
012300 A100-CONTROL SECTION.
012400 A100-00.
012500     PERFORM B000-INITIAL THRU B000-99.
012600     IF PRG-ABEND
012700         GO TO A100-99
012800     END-IF.
012900     PERFORM B100-PROCESS THRU B100-99.
013000     PERFORM B090-WRAPUP THRU B090-99.
013100 A100-99.
013200     EXIT PROGRAM.
013300******************************************************************
013400* SET-UP - OPEN EXPORT-OUT                                       *
013500******************************************************************
013600 B000-INITIAL SECTION.
013700 B000-00.
013800     INITIALIZE SWITCHES.
013900     OPEN OUTPUT EXPORT-OUT.
014000     IF NOT FILE-OK
014100         DISPLAY K-MODULE " - OPEN FAILED, STATUS "
014200                 FILE-STATUS1 "/" FILE-STATUS2
014300         SET PRG-ABEND TO TRUE
014400     END-IF.
014500 B000-99.
014600     EXIT.
014700******************************************************************
014800* PROCESS - RE-WRITE EVERY ACCEPTED RECORD IN INTAKE ORDER       *
014900******************************************************************
015000 B100-PROCESS SECTION.
015100 B100-00.
015200     IF CF-BOARD-SEEN
015300         PERFORM C100-WRITE-BOARD THRU C100-99
015400     END-IF.
015500     PERFORM C200-WRITE-GPIO THRU C200-99
015600         VARYING CF-GPIO-IDX FROM 1 BY 1
015700         UNTIL CF-GPIO-IDX > CF-GPIO-COUNT.
015800     PERFORM C300-WRITE-UART THRU C300-99
015900         VARYING CF-UART-IDX FROM 1 BY 1
016000         UNTIL CF-UART-IDX > CF-UART-COUNT.
016100     PERFORM C400-WRITE-I2C THRU C400-99
016200         VARYING CF-I2C-IDX FROM 1 BY 1
016300         UNTIL CF-I2C-IDX > CF-I2C-COUNT.
016400     PERFORM C500-WRITE-TIMER THRU C500-99
016500         VARYING CF-TMR-IDX FROM 1 BY 1
016600         UNTIL CF-TMR-IDX > CF-TIMER-COUNT.
016700     PERFORM C600-WRITE-SPI THRU C600-99
016800         VARYING CF-SPI-IDX FROM 1 BY 1
016900         UNTIL CF-SPI-IDX > CF-SPI-COUNT.
017000 B100-99.
017100     EXIT.
017200******************************************************************
017300* WRAP-UP - CLOSE THE FILE, TELL THE CALLER WHAT HAPPENED        *
017400******************************************************************
017500 B090-WRAPUP SECTION.
017600 B090-00.
017700     IF NOT PRG-ABEND
017800         CLOSE EXPORT-OUT
017900     END-IF.
018000     IF PRG-ABEND
018100         MOVE 9999 TO LINK-RC
018200     ELSE
018300         MOVE 0 TO LINK-RC
018400     END-IF.
018500     MOVE ZERO TO LINK-ERROR-COUNT.
018600     MOVE ZERO TO LINK-WARNING-COUNT.
018700     IF NOT PRG-ABEND
018800         MOVE CF-GPIO-COUNT TO D-REC-COUNT
018900         DISPLAY K-MODULE " - EXPORT COMPLETE, " D-REC-COUNT
019000                 " GPIO RECORD(S) WRITTEN"
019100     END-IF.
019200 B090-99.
019300     EXIT.
019400******************************************************************
019500* WRITE BOARD RECORD                                             *
019600******************************************************************
019700 C100-WRITE-BOARD SECTION.
019800 C100-00.
019900     MOVE SPACES TO IN-BOARD-REC.
020000     MOVE "B"                TO BRD-REC-TYPE.
020100     MOVE CF-BRD-NAME         TO BRD-NAME.
020200     MOVE CF-BRD-MCU          TO BRD-MCU.
020300     MOVE CF-BRD-CLOCK-FREQ   TO BRD-CLOCK-FREQ.
020400     MOVE CF-BRD-VOLTAGE      TO BRD-VOLTAGE.
020500     MOVE CF-BRD-DESCRIPTION  TO BRD-DESCRIPTION.
020600     WRITE IN-BOARD-REC.
020700 C100-99.
020800     EXIT.
020900******************************************************************
021000* WRITE ONE GPIO RECORD - EVERY RECORD IS WRITTEN, ENABLED       *
021100* CONCEPT DOES NOT APPLY TO GPIO                                 *
021200******************************************************************
021300 C200-WRITE-GPIO SECTION.
021400 C200-00.
021500     MOVE SPACES TO IN-GPIO-REC.
021600     MOVE "G"                              TO GPI-REC-TYPE.
021700     MOVE CF-GPI-PIN (CF-GPIO-IDX)         TO GPI-PIN.
021800     MOVE CF-GPI-DIRECTION (CF-GPIO-IDX)   TO GPI-DIRECTION.
021900     MOVE CF-GPI-PULL (CF-GPIO-IDX)        TO GPI-PULL.
022000     MOVE CF-GPI-SPEED (CF-GPIO-IDX)       TO GPI-SPEED.
022100     MOVE CF-GPI-INIT-STATE (CF-GPIO-IDX)  TO GPI-INIT-STATE.
022200     MOVE CF-GPI-DESCRIPTION (CF-GPIO-IDX) TO GPI-DESCRIPTION.
022300     WRITE IN-GPIO-REC.
022400 C200-99.
022500     EXIT.
022600******************************************************************
022700* WRITE ONE UART RECORD - ACCEPTED, DEFAULTS ALREADY APPLIED     *
022800******************************************************************
022900 C300-WRITE-UART SECTION.
023000 C300-00.
023100     MOVE SPACES TO IN-UART-REC.
023200     MOVE "U"                              TO URT-REC-TYPE.
023300     MOVE CF-URT-NAME (CF-UART-IDX)        TO URT-NAME.
023400     MOVE CF-URT-ENABLED-SW (CF-UART-IDX)  TO URT-ENABLED.
023500     MOVE CF-URT-BAUDRATE (CF-UART-IDX)    TO URT-BAUDRATE.
023600     MOVE CF-URT-DATA-BITS (CF-UART-IDX)   TO URT-DATA-BITS.
023700     MOVE CF-URT-STOP-BITS (CF-UART-IDX)   TO URT-STOP-BITS.
023800     MOVE CF-URT-PARITY (CF-UART-IDX)      TO URT-PARITY.
023900     MOVE CF-URT-FLOW-CTRL (CF-UART-IDX)   TO URT-FLOW-CTRL.
024000     MOVE CF-URT-TX-PIN (CF-UART-IDX)      TO URT-TX-PIN.
024100     MOVE CF-URT-RX-PIN (CF-UART-IDX)      TO URT-RX-PIN.
024200     MOVE CF-URT-DESCRIPTION (CF-UART-IDX) TO URT-DESCRIPTION.
024300     WRITE IN-UART-REC.
024400 C300-99.
024500     EXIT.
024600******************************************************************
024700* WRITE ONE I2C BUS RECORD, THEN ITS DEVICE RECORDS IN ORDER     *
024800******************************************************************
024900 C400-WRITE-I2C SECTION.
025000 C400-00.
025100     MOVE SPACES TO IN-I2C-REC.
025200     MOVE "I"                             TO I2C-REC-TYPE.
025300     MOVE CF-I2C-NAME (CF-I2C-IDX)        TO I2C-NAME.
025400     MOVE CF-I2C-ENABLED-SW (CF-I2C-IDX)  TO I2C-ENABLED.
025500     MOVE CF-I2C-SPEED-HZ (CF-I2C-IDX)    TO I2C-SPEED-HZ.
025600     MOVE CF-I2C-SCL-PIN (CF-I2C-IDX)     TO I2C-SCL-PIN.
025700     MOVE CF-I2C-SDA-PIN (CF-I2C-IDX)     TO I2C-SDA-PIN.
025800     MOVE CF-I2C-PULL-UP (CF-I2C-IDX)     TO I2C-PULL-UP.
025900     MOVE CF-I2C-DESCRIPTION (CF-I2C-IDX) TO I2C-DESCRIPTION.
026000     WRITE IN-I2C-REC.
026100     MOVE CF-I2C-DEV-COUNT (CF-I2C-IDX) TO C4-DEV-COUNT-SAVE.
026200     IF C4-DEV-COUNT-SAVE = ZERO
026300         GO TO C400-99
026400     END-IF.
026500     PERFORM C410-WRITE-DEVICE THRU C410-99
026600         VARYING CF-DEV-IDX FROM 1 BY 1
026700         UNTIL CF-DEV-IDX > C4-DEV-COUNT-SAVE.
026800 C400-99.
026900     EXIT.
027000 C410-WRITE-DEVICE SECTION.
027100 C410-00.
027200     MOVE SPACES TO IN-DEVICE-REC.
027300     MOVE "D"                                        TO DEV-REC-TYPE.
027400     MOVE CF-DEV-NAME (CF-I2C-IDX, CF-DEV-IDX)        TO DEV-NAME.
027500     MOVE CF-DEV-ADDRESS (CF-I2C-IDX, CF-DEV-IDX)     TO DEV-ADDRESS.
027600     MOVE CF-DEV-TYPE (CF-I2C-IDX, CF-DEV-IDX)        TO DEV-TYPE.
027700     MOVE CF-DEV-DESCR (CF-I2C-IDX, CF-DEV-IDX)       TO DEV-DESCRIPTION.
027800     WRITE IN-DEVICE-REC.
027900 C410-99.
028000     EXIT.
028100******************************************************************
028200* WRITE ONE TIMER RECORD - ACCEPTED, DEFAULTS ALREADY APPLIED    *
028300******************************************************************
028400 C500-WRITE-TIMER SECTION.
028500 C500-00.
028600     MOVE SPACES TO IN-TIMER-REC.
028700     MOVE "T"                              TO TMR-REC-TYPE.
028800     MOVE CF-TMR-NAME (CF-TMR-IDX)         TO TMR-NAME.
028900     MOVE CF-TMR-ENABLED-SW (CF-TMR-IDX)   TO TMR-ENABLED.
029000     MOVE CF-TMR-PRESCALER (CF-TMR-IDX)    TO TMR-PRESCALER.
029100     MOVE CF-TMR-PERIOD (CF-TMR-IDX)       TO TMR-PERIOD.
029200     MOVE CF-TMR-MODE (CF-TMR-IDX)         TO TMR-MODE.
029300     MOVE CF-TMR-AUTO-RELOAD (CF-TMR-IDX)  TO TMR-AUTO-RELOAD.
029400     MOVE CF-TMR-CHANNEL (CF-TMR-IDX)      TO TMR-CHANNEL.
029500     MOVE CF-TMR-DUTY-CYCLE (CF-TMR-IDX)   TO TMR-DUTY-CYCLE.
029600     MOVE CF-TMR-DUTY-SET-SW (CF-TMR-IDX)  TO TMR-DUTY-SET.
029700     MOVE CF-TMR-OUTPUT-PIN (CF-TMR-IDX)   TO TMR-OUTPUT-PIN.
029800     MOVE CF-TMR-DESCRIPTION (CF-TMR-IDX)  TO TMR-DESCRIPTION.
029900     WRITE IN-TIMER-REC.
030000 C500-99.
030100     EXIT.
030200******************************************************************
030300* WRITE ONE SPI RECORD - ALL 4 CS-PIN SLOTS WRITTEN AS-IS        *
030400******************************************************************
030500 C600-WRITE-SPI SECTION.
030600 C600-00.
030700     MOVE SPACES TO IN-SPI-REC.
030800     MOVE "S"                              TO SPI-REC-TYPE.
030900     MOVE CF-SPI-NAME (CF-SPI-IDX)         TO SPI-NAME.
031000     MOVE CF-SPI-ENABLED-SW (CF-SPI-IDX)   TO SPI-ENABLED.
031100     MOVE CF-SPI-MODE (CF-SPI-IDX)         TO SPI-MODE.
031200     MOVE CF-SPI-SPEED-HZ (CF-SPI-IDX)     TO SPI-SPEED-HZ.
031300     MOVE CF-SPI-DATA-BITS (CF-SPI-IDX)    TO SPI-DATA-BITS.
031400     MOVE CF-SPI-BIT-ORDER (CF-SPI-IDX)    TO SPI-BIT-ORDER.
031500     MOVE CF-SPI-SCK-PIN (CF-SPI-IDX)      TO SPI-SCK-PIN.
031600     MOVE CF-SPI-MISO-PIN (CF-SPI-IDX)     TO SPI-MISO-PIN.
031700     MOVE CF-SPI-MOSI-PIN (CF-SPI-IDX)     TO SPI-MOSI-PIN.
031800     MOVE CF-SPI-CS-PIN (CF-SPI-IDX, 1)    TO SPI-CS-PIN (1).
031900     MOVE CF-SPI-CS-PIN (CF-SPI-IDX, 2)    TO SPI-CS-PIN (2).
032000     MOVE CF-SPI-CS-PIN (CF-SPI-IDX, 3)    TO SPI-CS-PIN (3).
032100     MOVE CF-SPI-CS-PIN (CF-SPI-IDX, 4)    TO SPI-CS-PIN (4).
032200     MOVE CF-SPI-DESCRIPTION (CF-SPI-IDX)  TO SPI-DESCRIPTION.
032300     WRITE IN-SPI-REC.
032400 C600-99.
032500     EXIT.
