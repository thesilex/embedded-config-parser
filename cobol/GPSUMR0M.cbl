000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     GPSUMR0M.
000300 AUTHOR.         R E KIRSCHNER.
000400 INSTALLATION.   SYSTEMS DEVELOPMENT - EMBEDDED TOOLS GROUP.
000500 DATE-WRITTEN.   11/14/1986.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*
000900******************************************************************
001000*                                                                *
001100*   GPSUMR0M  -  SUMMARY REPORT AND PIN-USAGE SUMMARY BUILDER   *
001200*                                                                *
001300*   RUNS ONLY AFTER A CLEAN CROSS-RECORD VALIDATION (SEE THE    *
001400*   B100-PROCESS GATE IN GPVALDR0) SO EVERY TABLE HERE IS TAKEN *
001500*   AS-IS.  PRINTS THE BOARD PROPERTIES, THEN ONE SECTION PER   *
001600*   PERIPHERAL TYPE (GPIO COUNTS ALL RECORDS, THE REST COUNT    *
001700*   ENABLED ONLY AND ARE OMITTED WHEN NOTHING IS ENABLED), THEN *
001800*   THE SORTED PIN-USAGE LIST BUILT BY GPCRSV0M'S PIN-CONFLICT  *
001900*   SCAN - THAT TABLE IS ALREADY THE EXACT USED-PIN POPULATION  *
002000*   THIS REPORT NEEDS, JUST NOT IN ASCENDING ORDER YET.         *
002100*                                                                *
002200*   REQUEST NO.  GP-0001 - INITIAL BOARD VALIDATOR PROJECT.     *
002300*                                                                *
002400******************************************************************
002500*                   C H A N G E   L O G                         *
002600*----------------------------------------------------------------*
002700* VER    DATE       BY   COMMENT                              TAG*
002800*----------------------------------------------------------------*
002900* A.00.00 11/14/1986 REK  INITIAL VERSION.                 GP0001*
003000* A.00.01 02/03/1987 REK  ADDED I2C BUS SECTION.           GP0012*
003100* A.01.00 09/11/1989 WTJ  TIMER SECTION OUTPUT COLUMN NOW  GP0043*
003200*                         SHOWS PIN AND DUTY CYCLE TOGETHER.     *
003300* A.01.01 05/18/1992 CMH  I2C DEVICE COUNT COLUMN ADDED,   GP0063*
003400*                         DEV SUB-TABLE NOW UP TO 8 PER BUS.     *
003500* A.02.00 03/30/1994 WTJ  SPI SECTION ADDED - CS-PIN SLOTS GP0071*
003600*                         1-4 PRINTED AS SEPARATE COLUMNS.       *
003700* A.02.01 11/02/1995 CMH  ZERO-ENABLED SECTIONS NOW SKIP   GP0079*
003800*                         THE HEADING ENTIRELY, NOT JUST         *
003900*                         THE DETAIL LINES.                      *
004000* A.03.00 08/14/1997 REK  PIN-USAGE LIST NOW SORTED        GP0088*
004100*                         ASCENDING BEFORE PRINTING - USED       *
004200*                         TO PRINT IN CLAIM ORDER, OPERATORS     *
004300*                         COMPLAINED IT WAS HARD TO SCAN.        *
004400* A.03.01 12/21/1998 WTJ  Y2K REVIEW - NO TWO-DIGIT YEAR   GP0094*
004500*                         FIELDS IN THIS PROGRAM.  NO CHANGE.    *
004600* A.03.02 06/09/1999 CMH  Y2K REVIEW SIGN-OFF RECORDED.    GP0094*
004700* A.04.00 03/05/2003 LNS  BOARD DESCRIPTION LINE NOW       GP0110*
004800*                         OMITTED WHEN BLANK PER FIELD          *
004900*                         SERVICE REQUEST 03-118.                *
005000******************************************************************
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.    IBM-370.
005500 OBJECT-COMPUTER.    IBM-370.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800*
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT SUMMARY-RPT ASSIGN TO SUMMRPT
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS IS FILE-STATUS.
006400*
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  SUMMARY-RPT
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE OMITTED
007000     RECORD CONTAINS 100 CHARACTERS.
007100 01  SUM-LINE                    PIC X(100).
007200*
007300 WORKING-STORAGE SECTION.
007400 COPY GPCONFIG.
007500*----------------------------------------------------------------*
007600* COMP FIELDS - PREFIX Cn, N = DIGIT COUNT                       *
007700*----------------------------------------------------------------*
007800 01  COMP-FIELDS.
007900     05  C2-ENABLED-COUNT        PIC S9(04) COMP VALUE ZERO.
008000     05  C2-ENABLED-COUNT-X REDEFINES C2-ENABLED-COUNT
008100                                 PIC X(02).
008200     05  FILLER                  PIC X(04).
008300*----------------------------------------------------------------*
008400* DISPLAY FIELDS - PREFIX D, EDITED PICTURES FOR REPORT COLUMNS  *
008500*----------------------------------------------------------------*
008600 01  DISPLAY-FIELDS.
008700     05  D-CNT                   PIC ZZZ9.
008800     05  D-CLOCK                 PIC ZZZZZZZZ9.
008900     05  D-VOLTAGE               PIC 9.99.
009000     05  D-BAUD                  PIC ZZZZZZ9.
009100     05  D-SPEEDHZ               PIC ZZZZZZZ9.
009200     05  D-PRESCALER             PIC ZZZZ9.
009300     05  D-PERIOD                PIC ZZZZZZ9.
009400     05  D-DUTY                  PIC ZZ9.
009500     05  D-DEVCNT                PIC Z9.
009600     05  FILLER                  PIC X(04).
009700*----------------------------------------------------------------*
009800* CONSTANT FIELDS - PREFIX K                                     *
009900*----------------------------------------------------------------*
010000 01  CONSTANT-FIELDS.
010100     05  K-MODULE                PIC X(08) VALUE "GPSUMR0M".
010200     05  FILLER                  PIC X(04).
010300*----------------------------------------------------------------*
010400* SWITCHES - PREFIX WS                                           *
010500*----------------------------------------------------------------*
010600 01  SWITCHES.
010700     05  FILE-STATUS             PIC X(02).
010800         88  FILE-OK                         VALUE "00".
010900     05  REC-STAT REDEFINES FILE-STATUS.
011000         10  FILE-STATUS1        PIC X.
011100         10  FILE-STATUS2        PIC X.
011200     05  PRG-STATUS              PIC 9       VALUE ZERO.
011300         88  PRG-OK                          VALUE 0.
011400         88  PRG-ABEND                       VALUE 9.
011500     05  FILLER                  PIC X(04).
011600*----------------------------------------------------------------*
011700* WORK FIELDS - PREFIX W                                        *
011800*----------------------------------------------------------------*
011900 01  WORK-FIELDS.
012000     05  W-OUTPUT-COL            PIC X(20).
012100     05  W-OUTPUT-COL-PARTS REDEFINES W-OUTPUT-COL.
012200         10  W-OUT-PIN-PART      PIC X(04).
012300         10  FILLER              PIC X(16).
012400     05  FILLER                  PIC X(04).
012500*----------------------------------------------------------------*
012600* PIN-USAGE SORT AREA - COPIED FROM CF-PIN-TABLE, SORTED HERE    *
012700*----------------------------------------------------------------*
012800 01  WS-PIN-SORT.
012900     05  WS-SORT-COUNT           PIC S9(04) COMP VALUE ZERO.
013000     05  WS-SORT-TABLE           PIC X(04) OCCURS 128 TIMES
013100                                  INDEXED BY WS-SORT-IDX WS-SORT-JDX.
013200     05  WS-SORT-TEMP            PIC X(04).
013300     05  WS-SORT-SWAP-SW         PIC X(01) VALUE "N".
013400         88  WS-SORT-SWAPPED                 VALUE "Y".
013500     05  FILLER                  PIC X(04).
013600*
013700 LINKAGE SECTION.
013800 COPY GPLINKC.
013900*
014000 PROCEDURE DIVISION USING LINK-REC.
014100******************************************************************
014200* CONTROL SECTION                                                *
014300******************************************************************
014400 A100-CONTROL SECTION.
014500 A100-00.
014600     PERFORM B000-INITIAL THRU B000-99.
014700     IF PRG-ABEND
014800         GO TO A100-99
014900     END-IF.
015000     PERFORM B100-PROCESS THRU B100-99.
015100     PERFORM B090-WRAPUP THRU B090-99.
015200 A100-99.
015300     EXIT PROGRAM.
015400******************************************************************
015500* SET-UP - OPEN SUMMARY-RPT                                      *
015600******************************************************************
015700 B000-INITIAL SECTION.
015800 B000-00.
015900     INITIALIZE SWITCHES.
016000     OPEN OUTPUT SUMMARY-RPT.
016100     IF NOT FILE-OK
016200         DISPLAY K-MODULE " - OPEN FAILED, STATUS "
016300                 FILE-STATUS1 "/" FILE-STATUS2
016400         SET PRG-ABEND TO TRUE
016500     END-IF.
016600 B000-99.
016700     EXIT.
016800******************************************************************
016900* PROCESS - BOARD, THEN EACH PERIPHERAL SECTION, THEN PIN USAGE  *
017000******************************************************************
017100 B100-PROCESS SECTION.
017200 B100-00.
017300     PERFORM C100-BOARD-SECTION THRU C100-99.
017400     PERFORM C200-GPIO-SECTION  THRU C200-99.
017500     PERFORM C300-UART-SECTION  THRU C300-99.
017600     PERFORM C400-I2C-SECTION   THRU C400-99.
017700     PERFORM C500-TIMER-SECTION THRU C500-99.
017800     PERFORM C600-SPI-SECTION   THRU C600-99.
017900     PERFORM C700-PIN-USAGE     THRU C700-99.
018000 B100-99.
018100     EXIT.
018200******************************************************************
018300* WRAP-UP - CLOSE THE FILE, SET LINK-RC                          *
018400******************************************************************
018500 B090-WRAPUP SECTION.
018600 B090-00.
018700     IF NOT PRG-ABEND
018800         CLOSE SUMMARY-RPT
018900     END-IF.
019000     IF PRG-ABEND
019100         MOVE 9999 TO LINK-RC
019200     ELSE
019300         MOVE 0 TO LINK-RC
019400     END-IF.
019500     MOVE ZERO TO LINK-ERROR-COUNT.
019600     MOVE ZERO TO LINK-WARNING-COUNT.
019700 B090-99.
019800     EXIT.
019900******************************************************************
020000* BOARD SECTION - PROPERTY/VALUE PAIRS, DESCRIPTION OMITTED IF   *
020100* BLANK                                                          *
020200******************************************************************
020300 C100-BOARD-SECTION SECTION.
020400 C100-00.
020500     MOVE SPACES TO SUM-LINE.
020600     MOVE "BOARD CONFIGURATION" TO SUM-LINE.
020700     WRITE SUM-LINE.
020800
020900     MOVE SPACES TO SUM-LINE.
021000     STRING "NAME:               " DELIMITED BY SIZE
021100            CF-BRD-NAME            DELIMITED BY SPACE
021200            INTO SUM-LINE.
021300     WRITE SUM-LINE.
021400
021500     MOVE SPACES TO SUM-LINE.
021600     STRING "MCU:                " DELIMITED BY SIZE
021700            CF-BRD-MCU             DELIMITED BY SPACE
021800            INTO SUM-LINE.
021900     WRITE SUM-LINE.
022000
022100     MOVE CF-BRD-CLOCK-FREQ TO D-CLOCK.
022200     MOVE SPACES TO SUM-LINE.
022300     STRING "CLOCK (HZ):         " DELIMITED BY SIZE
022400            D-CLOCK                DELIMITED BY SIZE
022500            INTO SUM-LINE.
022600     WRITE SUM-LINE.
022700
022800     MOVE CF-BRD-VOLTAGE TO D-VOLTAGE.
022900     MOVE SPACES TO SUM-LINE.
023000     STRING "VOLTAGE:            " DELIMITED BY SIZE
023100            D-VOLTAGE              DELIMITED BY SIZE
023200            INTO SUM-LINE.
023300     WRITE SUM-LINE.
023400
023500     IF CF-BRD-DESCRIPTION NOT = SPACES
023600         MOVE SPACES TO SUM-LINE
023700         STRING "DESCRIPTION:        " DELIMITED BY SIZE
023800                CF-BRD-DESCRIPTION     DELIMITED BY SPACE
023900                INTO SUM-LINE
024000         WRITE SUM-LINE
024100     END-IF.
024200 C100-99.
024300     EXIT.
024400******************************************************************
024500* GPIO SECTION - EVERY RECORD (ENABLED CONCEPT DOES NOT APPLY)   *
024600******************************************************************
024700 C200-GPIO-SECTION SECTION.
024800 C200-00.
024900     IF CF-GPIO-COUNT = ZERO
025000         GO TO C200-99
025100     END-IF.
025200     MOVE CF-GPIO-COUNT TO D-CNT.
025300     MOVE SPACES TO SUM-LINE.
025400     STRING "GPIO CONFIGURATION (" DELIMITED BY SIZE
025500            D-CNT                  DELIMITED BY SIZE
025600            " PINS)"               DELIMITED BY SIZE
025700            INTO SUM-LINE.
025800     WRITE SUM-LINE.
025900     MOVE SPACES TO SUM-LINE.
026000     MOVE "PIN "        TO SUM-LINE (1:4).
026100     MOVE "DIRECTN"      TO SUM-LINE (6:8).
026200     MOVE "PULL"         TO SUM-LINE (15:4).
026300     MOVE "SPEED"        TO SUM-LINE (20:9).
026400     MOVE "DESCRIPTION"  TO SUM-LINE (30:30).
026500     WRITE SUM-LINE.
026600     PERFORM C200-10 THRU C200-10-EXIT
026700         VARYING CF-GPIO-IDX FROM 1 BY 1
026800         UNTIL CF-GPIO-IDX > CF-GPIO-COUNT.
026900 C200-99.
027000     EXIT.
027100 C200-10.
027200     MOVE SPACES TO SUM-LINE.
027300     MOVE CF-GPI-PIN (CF-GPIO-IDX)         TO SUM-LINE (1:4).
027400     MOVE CF-GPI-DIRECTION (CF-GPIO-IDX)   TO SUM-LINE (6:8).
027500     MOVE CF-GPI-PULL (CF-GPIO-IDX)        TO SUM-LINE (15:4).
027600     MOVE CF-GPI-SPEED (CF-GPIO-IDX)       TO SUM-LINE (20:9).
027700     MOVE CF-GPI-DESCRIPTION (CF-GPIO-IDX) TO SUM-LINE (30:30).
027800     WRITE SUM-LINE.
027900 C200-10-EXIT.
028000     EXIT.
028100******************************************************************
028200* UART SECTION - ENABLED ONLY                                    *
028300******************************************************************
028400 C300-UART-SECTION SECTION.
028500 C300-00.
028600     MOVE ZERO TO C2-ENABLED-COUNT.
028700     IF CF-UART-COUNT = ZERO
028800         GO TO C300-99
028900     END-IF.
029000     PERFORM C300-05 THRU C300-05-EXIT
029100         VARYING CF-UART-IDX FROM 1 BY 1
029200         UNTIL CF-UART-IDX > CF-UART-COUNT.
029300     IF C2-ENABLED-COUNT = ZERO
029400         GO TO C300-99
029500     END-IF.
029600     MOVE C2-ENABLED-COUNT TO D-CNT.
029700     MOVE SPACES TO SUM-LINE.
029800     STRING "UART CONFIGURATION (" DELIMITED BY SIZE
029900            D-CNT                  DELIMITED BY SIZE
030000            " ENABLED)"            DELIMITED BY SIZE
030100            INTO SUM-LINE.
030200     WRITE SUM-LINE.
030300     MOVE SPACES TO SUM-LINE.
030400     MOVE "INTERFACE"   TO SUM-LINE (1:10).
030500     MOVE "BAUD-RT"     TO SUM-LINE (12:7).
030600     MOVE "TXPN"        TO SUM-LINE (20:4).
030700     MOVE "RXPN"        TO SUM-LINE (25:4).
030800     MOVE "DESCRIPTION" TO SUM-LINE (30:30).
030900     WRITE SUM-LINE.
031000     PERFORM C300-10 THRU C300-10-EXIT
031100         VARYING CF-UART-IDX FROM 1 BY 1
031200         UNTIL CF-UART-IDX > CF-UART-COUNT.
031300 C300-99.
031400     EXIT.
031500 C300-05.
031600     IF CF-URT-ENABLED (CF-UART-IDX)
031700         ADD 1 TO C2-ENABLED-COUNT
031800     END-IF.
031900 C300-05-EXIT.
032000     EXIT.
032100 C300-10.
032200     IF NOT CF-URT-ENABLED (CF-UART-IDX)
032300         GO TO C300-10-EXIT
032400     END-IF.
032500     MOVE CF-URT-BAUDRATE (CF-UART-IDX) TO D-BAUD.
032600     MOVE SPACES TO SUM-LINE.
032700     MOVE CF-URT-NAME (CF-UART-IDX)         TO SUM-LINE (1:10).
032800     MOVE D-BAUD                             TO SUM-LINE (12:7).
032900     MOVE CF-URT-TX-PIN (CF-UART-IDX)       TO SUM-LINE (20:4).
033000     MOVE CF-URT-RX-PIN (CF-UART-IDX)       TO SUM-LINE (25:4).
033100     MOVE CF-URT-DESCRIPTION (CF-UART-IDX)  TO SUM-LINE (30:30).
033200     WRITE SUM-LINE.
033300 C300-10-EXIT.
033400     EXIT.
033500******************************************************************
033600* I2C SECTION - ENABLED ONLY, DEVICE COUNT PER BUS               *
033700******************************************************************
033800 C400-I2C-SECTION SECTION.
033900 C400-00.
034000     MOVE ZERO TO C2-ENABLED-COUNT.
034100     IF CF-I2C-COUNT = ZERO
034200         GO TO C400-99
034300     END-IF.
034400     PERFORM C400-05 THRU C400-05-EXIT
034500         VARYING CF-I2C-IDX FROM 1 BY 1
034600         UNTIL CF-I2C-IDX > CF-I2C-COUNT.
034700     IF C2-ENABLED-COUNT = ZERO
034800         GO TO C400-99
034900     END-IF.
035000     MOVE C2-ENABLED-COUNT TO D-CNT.
035100     MOVE SPACES TO SUM-LINE.
035200     STRING "I2C CONFIGURATION (" DELIMITED BY SIZE
035300            D-CNT                 DELIMITED BY SIZE
035400            " BUSES)"             DELIMITED BY SIZE
035500            INTO SUM-LINE.
035600     WRITE SUM-LINE.
035700     MOVE SPACES TO SUM-LINE.
035800     MOVE "BUS"         TO SUM-LINE (1:10).
035900     MOVE "SPEEDHZ"     TO SUM-LINE (12:8).
036000     MOVE "SCL"         TO SUM-LINE (21:4).
036100     MOVE "SDA"         TO SUM-LINE (26:4).
036200     MOVE "DC"          TO SUM-LINE (31:2).
036300     MOVE "DESCRIPTION" TO SUM-LINE (34:30).
036400     WRITE SUM-LINE.
036500     PERFORM C400-10 THRU C400-10-EXIT
036600         VARYING CF-I2C-IDX FROM 1 BY 1
036700         UNTIL CF-I2C-IDX > CF-I2C-COUNT.
036800 C400-99.
036900     EXIT.
037000 C400-05.
037100     IF CF-I2C-ENABLED (CF-I2C-IDX)
037200         ADD 1 TO C2-ENABLED-COUNT
037300     END-IF.
037400 C400-05-EXIT.
037500     EXIT.
037600 C400-10.
037700     IF NOT CF-I2C-ENABLED (CF-I2C-IDX)
037800         GO TO C400-10-EXIT
037900     END-IF.
038000     MOVE CF-I2C-SPEED-HZ (CF-I2C-IDX)    TO D-SPEEDHZ.
038100     MOVE CF-I2C-DEV-COUNT (CF-I2C-IDX)   TO D-DEVCNT.
038200     MOVE SPACES TO SUM-LINE.
038300     MOVE CF-I2C-NAME (CF-I2C-IDX)        TO SUM-LINE (1:10).
038400     MOVE D-SPEEDHZ                        TO SUM-LINE (12:8).
038500     MOVE CF-I2C-SCL-PIN (CF-I2C-IDX)     TO SUM-LINE (21:4).
038600     MOVE CF-I2C-SDA-PIN (CF-I2C-IDX)     TO SUM-LINE (26:4).
038700     MOVE D-DEVCNT                         TO SUM-LINE (31:2).
038800     MOVE CF-I2C-DESCRIPTION (CF-I2C-IDX) TO SUM-LINE (34:30).
038900     WRITE SUM-LINE.
039000 C400-10-EXIT.
039100     EXIT.
039200******************************************************************
039300* TIMER SECTION - ENABLED ONLY, OUTPUT COLUMN SHOWS PIN AND      *
039400* DUTY CYCLE WHEN MODE IS PWM, ELSE BLANK                        *
039500******************************************************************
039600 C500-TIMER-SECTION SECTION.
039700 C500-00.
039800     MOVE ZERO TO C2-ENABLED-COUNT.
039900     IF CF-TIMER-COUNT = ZERO
040000         GO TO C500-99
040100     END-IF.
040200     PERFORM C500-05 THRU C500-05-EXIT
040300         VARYING CF-TMR-IDX FROM 1 BY 1
040400         UNTIL CF-TMR-IDX > CF-TIMER-COUNT.
040500     IF C2-ENABLED-COUNT = ZERO
040600         GO TO C500-99
040700     END-IF.
040800     MOVE C2-ENABLED-COUNT TO D-CNT.
040900     MOVE SPACES TO SUM-LINE.
041000     STRING "TIMER CONFIGURATION (" DELIMITED BY SIZE
041100            D-CNT                   DELIMITED BY SIZE
041200            " ENABLED)"             DELIMITED BY SIZE
041300            INTO SUM-LINE.
041400     WRITE SUM-LINE.
041500     MOVE SPACES TO SUM-LINE.
041600     MOVE "TIMER"  TO SUM-LINE (1:10).
041700     MOVE "MODE"   TO SUM-LINE (12:13).
041800     MOVE "PSCLR"  TO SUM-LINE (26:5).
041900     MOVE "PERIOD" TO SUM-LINE (32:7).
042000     MOVE "OUTPUT" TO SUM-LINE (40:20).
042100     WRITE SUM-LINE.
042200     PERFORM C500-10 THRU C500-10-EXIT
042300         VARYING CF-TMR-IDX FROM 1 BY 1
042400         UNTIL CF-TMR-IDX > CF-TIMER-COUNT.
042500 C500-99.
042600     EXIT.
042700 C500-05.
042800     IF CF-TMR-ENABLED (CF-TMR-IDX)
042900         ADD 1 TO C2-ENABLED-COUNT
043000     END-IF.
043100 C500-05-EXIT.
043200     EXIT.
043300 C500-10.
043400     IF NOT CF-TMR-ENABLED (CF-TMR-IDX)
043500         GO TO C500-10-EXIT
043600     END-IF.
043700     MOVE CF-TMR-PRESCALER (CF-TMR-IDX) TO D-PRESCALER.
043800     MOVE CF-TMR-PERIOD (CF-TMR-IDX)    TO D-PERIOD.
043900     MOVE SPACES TO W-OUTPUT-COL.
044000     IF CF-TMR-MODE (CF-TMR-IDX) = "pwm"
044100         MOVE CF-TMR-DUTY-CYCLE (CF-TMR-IDX) TO D-DUTY
044200         STRING CF-TMR-OUTPUT-PIN (CF-TMR-IDX) DELIMITED BY SPACE
044300                " ("                            DELIMITED BY SIZE
044400                D-DUTY                          DELIMITED BY SIZE
044500                "%)"                            DELIMITED BY SIZE
044600                INTO W-OUTPUT-COL
044700     END-IF.
044800     MOVE SPACES TO SUM-LINE.
044900     MOVE CF-TMR-NAME (CF-TMR-IDX) TO SUM-LINE (1:10).
045000     MOVE CF-TMR-MODE (CF-TMR-IDX) TO SUM-LINE (12:13).
045100     MOVE D-PRESCALER              TO SUM-LINE (26:5).
045200     MOVE D-PERIOD                 TO SUM-LINE (32:7).
045300     MOVE W-OUTPUT-COL             TO SUM-LINE (40:20).
045400     WRITE SUM-LINE.
045500 C500-10-EXIT.
045600     EXIT.
045700******************************************************************
045800* SPI SECTION - ENABLED ONLY, SCK/MISO/MOSI THEN CS SLOTS 1-4    *
045900******************************************************************
046000 C600-SPI-SECTION SECTION.
046100 C600-00.
046200     MOVE ZERO TO C2-ENABLED-COUNT.
046300     IF CF-SPI-COUNT = ZERO
046400         GO TO C600-99
046500     END-IF.
046600     PERFORM C600-05 THRU C600-05-EXIT
046700         VARYING CF-SPI-IDX FROM 1 BY 1
046800         UNTIL CF-SPI-IDX > CF-SPI-COUNT.
046900     IF C2-ENABLED-COUNT = ZERO
047000         GO TO C600-99
047100     END-IF.
047200     MOVE C2-ENABLED-COUNT TO D-CNT.
047300     MOVE SPACES TO SUM-LINE.
047400     STRING "SPI CONFIGURATION (" DELIMITED BY SIZE
047500            D-CNT                 DELIMITED BY SIZE
047600            " ENABLED)"           DELIMITED BY SIZE
047700            INTO SUM-LINE.
047800     WRITE SUM-LINE.
047900     MOVE SPACES TO SUM-LINE.
048000     MOVE "INTERFACE" TO SUM-LINE (1:10).
048100     MOVE "M"          TO SUM-LINE (12:1).
048200     MOVE "SPEEDHZ"    TO SUM-LINE (14:8).
048300     MOVE "SCK "       TO SUM-LINE (23:4).
048400     MOVE "MISO"       TO SUM-LINE (28:4).
048500     MOVE "MOSI"       TO SUM-LINE (33:4).
048600     MOVE "CS1 "       TO SUM-LINE (38:4).
048700     MOVE "CS2 "       TO SUM-LINE (43:4).
048800     MOVE "CS3 "       TO SUM-LINE (48:4).
048900     MOVE "CS4 "       TO SUM-LINE (53:4).
049000     MOVE "DESCRIPTION" TO SUM-LINE (58:30).
049100     WRITE SUM-LINE.
049200     PERFORM C600-10 THRU C600-10-EXIT
049300         VARYING CF-SPI-IDX FROM 1 BY 1
049400         UNTIL CF-SPI-IDX > CF-SPI-COUNT.
049500 C600-99.
049600     EXIT.
049700 C600-05.
049800     IF CF-SPI-ENABLED (CF-SPI-IDX)
049900         ADD 1 TO C2-ENABLED-COUNT
050000     END-IF.
050100 C600-05-EXIT.
050200     EXIT.
050300 C600-10.
050400     IF NOT CF-SPI-ENABLED (CF-SPI-IDX)
050500         GO TO C600-10-EXIT
050600     END-IF.
050700     MOVE CF-SPI-SPEED-HZ (CF-SPI-IDX) TO D-SPEEDHZ.
050800     MOVE SPACES TO SUM-LINE.
050900     MOVE CF-SPI-NAME (CF-SPI-IDX)             TO SUM-LINE (1:10).
051000     MOVE CF-SPI-MODE (CF-SPI-IDX)             TO SUM-LINE (12:1).
051100     MOVE D-SPEEDHZ                             TO SUM-LINE (14:8).
051200     MOVE CF-SPI-SCK-PIN (CF-SPI-IDX)          TO SUM-LINE (23:4).
051300     MOVE CF-SPI-MISO-PIN (CF-SPI-IDX)         TO SUM-LINE (28:4).
051400     MOVE CF-SPI-MOSI-PIN (CF-SPI-IDX)         TO SUM-LINE (33:4).
051500     MOVE CF-SPI-CS-PIN (CF-SPI-IDX, 1)        TO SUM-LINE (38:4).
051600     MOVE CF-SPI-CS-PIN (CF-SPI-IDX, 2)        TO SUM-LINE (43:4).
051700     MOVE CF-SPI-CS-PIN (CF-SPI-IDX, 3)        TO SUM-LINE (48:4).
051800     MOVE CF-SPI-CS-PIN (CF-SPI-IDX, 4)        TO SUM-LINE (53:4).
051900     MOVE CF-SPI-DESCRIPTION (CF-SPI-IDX)      TO SUM-LINE (58:30).
052000     WRITE SUM-LINE.
052100 C600-10-EXIT.
052200     EXIT.
052300******************************************************************
052400* PIN-USAGE SUMMARY - COPY THE USED-PIN SET GPCRSV0M BUILT,      *
052500* SORT IT ASCENDING, PRINT THE TOTAL AND THE LIST                *
052600******************************************************************
052700 C700-PIN-USAGE SECTION.
052800 C700-00.
052900     MOVE CF-PIN-COUNT TO WS-SORT-COUNT.
053000     IF WS-SORT-COUNT = ZERO
053100         GO TO C700-30
053200     END-IF.
053300     PERFORM C700-10 THRU C700-10-EXIT
053400         VARYING CF-PIN-IDX FROM 1 BY 1
053500         UNTIL CF-PIN-IDX > CF-PIN-COUNT.
053600     PERFORM C710-SORT-PINS THRU C710-99.
053700 C700-30.
053800     MOVE CF-PIN-COUNT TO D-CNT.
053900     MOVE SPACES TO SUM-LINE.
054000     STRING "TOTAL PINS USED: " DELIMITED BY SIZE
054100            D-CNT               DELIMITED BY SIZE
054200            INTO SUM-LINE.
054300     WRITE SUM-LINE.
054400     IF WS-SORT-COUNT = ZERO
054500         GO TO C700-99
054600     END-IF.
054700     PERFORM C700-20 THRU C700-20-EXIT
054800         VARYING WS-SORT-IDX FROM 1 BY 1
054900         UNTIL WS-SORT-IDX > WS-SORT-COUNT.
055000 C700-99.
055100     EXIT.
055200 C700-10.
055300     MOVE CF-PIN-TABLE (CF-PIN-IDX) TO WS-SORT-TABLE (CF-PIN-IDX).
055400 C700-10-EXIT.
055500     EXIT.
055600 C700-20.
055700     MOVE SPACES TO SUM-LINE.
055800     MOVE WS-SORT-TABLE (WS-SORT-IDX) TO SUM-LINE (1:4).
055900     WRITE SUM-LINE.
056000 C700-20-EXIT.
056100     EXIT.
056200******************************************************************
056300* BUBBLE-SORT THE COPIED PIN TABLE ASCENDING                     *
056400******************************************************************
056500 C710-SORT-PINS SECTION.
056600 C710-00.
056700     IF WS-SORT-COUNT < 2
056800         GO TO C710-99
056900     END-IF.
057000     MOVE "Y" TO WS-SORT-SWAP-SW.
057100     PERFORM C710-10 THRU C710-10-EXIT
057200         UNTIL NOT WS-SORT-SWAPPED.
057300 C710-99.
057400     EXIT.
057500 C710-10.
057600     MOVE "N" TO WS-SORT-SWAP-SW.
057700     PERFORM C710-20 THRU C710-20-EXIT
057800         VARYING WS-SORT-IDX FROM 1 BY 1
057900         UNTIL WS-SORT-IDX = WS-SORT-COUNT.
058000 C710-10-EXIT.
058100     EXIT.
058200 C710-20.
058300     SET WS-SORT-JDX TO WS-SORT-IDX.
058400     SET WS-SORT-JDX UP BY 1.
058500     IF WS-SORT-TABLE (WS-SORT-IDX) > WS-SORT-TABLE (WS-SORT-JDX)
058600         MOVE WS-SORT-TABLE (WS-SORT-IDX) TO WS-SORT-TEMP
058700         MOVE WS-SORT-TABLE (WS-SORT-JDX) TO WS-SORT-TABLE (WS-SORT-IDX)
058800         MOVE WS-SORT-TEMP                TO WS-SORT-TABLE (WS-SORT-JDX)
058900         SET WS-SORT-SWAPPED TO TRUE
059000     END-IF.
059100 C710-20-EXIT.
059200     EXIT.
