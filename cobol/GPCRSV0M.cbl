000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     GPCRSV0M.
000300 AUTHOR.         R E KIRSCHNER.
000400 INSTALLATION.   SYSTEMS DEVELOPMENT - EMBEDDED TOOLS GROUP.
000500 DATE-WRITTEN.   11/14/1986.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*
000900******************************************************************
001000*                                                                *
001100*   GPCRSV0M  -  CROSS-RECORD VALIDATION / VALIDATION REPORT    *
001200*                                                                *
001300*   IF INTAKE ALREADY QUEUED A FATAL ERROR, THIS MODULE SKIPS   *
001400*   STRAIGHT TO THE REPORT - THE PIN-CONFLICT AND CLOCK SCANS   *
001500*   ASSUME A STRUCTURALLY CLEAN TABLE SET.  OTHERWISE IT WALKS  *
001600*   THE TABLES IN THE FIXED ORDER GPIO-UART-I2C-SPI-TIMER,      *
001700*   BUILDING ONE GLOBAL USED-PIN SET (FIRST CLAIMANT WINS),     *
001800*   THEN CHECKS THE BOARD CLOCK FOR A SANE FREQUENCY.  EVERY    *
001900*   ERROR AND WARNING QUEUED BY THIS MODULE OR BY GPINTK0M IS   *
002000*   THEN WRITTEN TO VALIDATION-RPT, ERRORS FIRST.               *
002100*                                                                *
002200*   REQUEST NO.  GP-0001 - INITIAL BOARD VALIDATOR PROJECT.     *
002300*                                                                *
002400******************************************************************
002500*                   C H A N G E   L O G                         *
002600*----------------------------------------------------------------*
002700* VER    DATE       BY   COMMENT                              TAG*
002800*----------------------------------------------------------------*
002900* A.00.00 11/14/1986 REK  INITIAL VERSION.                 GP0001*
003000* A.00.01 02/03/1987 REK  ADDED I2C SCL/SDA PIN CHECKS.     GP0012*
003100* A.01.00 07/22/1988 WTJ  PIN-CONFLICT PRECEDENCE FIX PER   GP0031*
003200*                         AUDIT FINDING 88-114 - GPIO-UART-      *
003300*                         I2C-SPI-TIMER ORDER NOW ENFORCED.       *
003400* A.01.01 01/09/1990 REK  CLOCK SANITY WARNING THRESHOLDS   GP0047*
003500*                         RAISED PER ENGINEERING REQUEST.         *
003600* A.02.00 05/18/1992 CMH  NO CHANGE - RIPPLE FROM I2C       GP0063*
003700*                         DEVICE SUB-TABLE BUMP, RECOMPILED.      *
003800* A.02.01 03/30/1994 WTJ  ADDED SPI PIN-CONFLICT SCAN, SCK, GP0071*
003900*                         MISO, MOSI ORDER.                       *
004000* A.02.02 11/02/1995 CMH  MODULE NOW RETURNS RC=4 (NOT 0)   GP0079*
004100*                         WHEN ONLY WARNINGS WERE QUEUED.         *
004200* A.03.00 08/14/1997 REK  SPI CS-PIN SLOT ORDER (1-4) ADDED GP0088*
004300*                         TO THE PIN-CONFLICT SCAN.               *
004400* A.03.01 12/21/1998 WTJ  Y2K REVIEW - NO TWO-DIGIT YEAR    GP0094*
004500*                         FIELDS IN THIS PROGRAM.  NO CHANGE.     *
004600* A.03.02 06/09/1999 CMH  Y2K REVIEW SIGN-OFF RECORDED.     GP0094*
004700* A.04.00 03/05/2003 LNS  SKIP-SCAN GUARD ADDED - INTAKE    GP0110*
004800*                         FATAL NOW BYPASSES THE PIN SCAN AND    *
004900*                         CLOCK CHECK AND GOES STRAIGHT TO       *
005000*                         THE REPORT.                             *
005100******************************************************************
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.    IBM-370.
005600 OBJECT-COMPUTER.    IBM-370.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT VALIDATION-RPT ASSIGN TO VALIDRPT
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS IS FILE-STATUS.
006500*
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  VALIDATION-RPT
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE OMITTED
007100     RECORD CONTAINS 80 CHARACTERS.
007200 01  VAL-LINE                    PIC X(80).
007300*
007400 WORKING-STORAGE SECTION.
007500 COPY GPCONFIG.
007600*----------------------------------------------------------------*
007700* COMP FIELDS - PREFIX Cn, N = DIGIT COUNT                       *
007800*----------------------------------------------------------------*
007900 01  COMP-FIELDS.
008000     05  C8-COMBINED-TOTALS      PIC 9(08) COMP VALUE ZERO.
008100     05  C8-COMBINED-SPLIT REDEFINES C8-COMBINED-TOTALS.
008200         10  C8-ERR-PART         PIC 9(04) COMP.
008300         10  C8-WARN-PART        PIC 9(04) COMP.
008400     05  FILLER                  PIC X(04).
008500*----------------------------------------------------------------*
008600* DISPLAY FIELDS - PREFIX D                                      *
008700*----------------------------------------------------------------*
008800 01  DISPLAY-FIELDS.
008900     05  D-NUM9                  PIC  9(09).
009000     05  FILLER                  PIC X(04).
009100*----------------------------------------------------------------*
009200* CONSTANT FIELDS - PREFIX K                                     *
009300*----------------------------------------------------------------*
009400 01  CONSTANT-FIELDS.
009500     05  K-MODULE                PIC X(08) VALUE "GPCRSV0M".
009600     05  FILLER                  PIC X(04).
009700*----------------------------------------------------------------*
009800* SWITCHES - PREFIX WS                                           *
009900*----------------------------------------------------------------*
010000 01  SWITCHES.
010100     05  FILE-STATUS             PIC X(02).
010200         88  FILE-OK                         VALUE "00".
010300     05  REC-STAT REDEFINES FILE-STATUS.
010400         10  FILE-STATUS1        PIC X.
010500         10  FILE-STATUS2        PIC X.
010600     05  PRG-STATUS              PIC 9       VALUE ZERO.
010700         88  PRG-OK                          VALUE 0.
010800         88  PRG-ABEND                       VALUE 9.
010900     05  PIN-FMT-SW              PIC X(01)   VALUE "N".
011000         88  PIN-FMT-OK                      VALUE "Y".
011100     05  PIN-FOUND-SW            PIC X(01)   VALUE "N".
011200         88  PIN-FOUND                       VALUE "Y".
011300     05  FILLER                  PIC X(04).
011400*----------------------------------------------------------------*
011500* PIN-FORMAT WORK AREA - PREFIX WS                               *
011600*----------------------------------------------------------------*
011700 01  WS-PIN-CHECK.
011800     05  WS-PIN-VALUE            PIC X(04).
011900     05  WS-PIN-BREAKDOWN REDEFINES WS-PIN-VALUE.
012000         10  WS-PIN-C1           PIC X(01).
012100         10  WS-PIN-C2           PIC X(01).
012200         10  WS-PIN-C3           PIC X(01).
012300         10  WS-PIN-C4           PIC X(01).
012400     05  FILLER                  PIC X(04).
012500*----------------------------------------------------------------*
012600* WORK FIELDS - PREFIX W                                        *
012700*----------------------------------------------------------------*
012800 01  WORK-FIELDS.
012900     05  W-MSG-TEXT              PIC X(80).
013000     05  W-FMT-MSG               PIC X(80).
013100     05  W-CONFLICT-MSG          PIC X(80).
013200     05  FILLER                  PIC X(04).
013300*
013400 LINKAGE SECTION.
013500 COPY GPLINKC.
013600*
013700 PROCEDURE DIVISION USING LINK-REC.
013800******************************************************************
013900* CONTROL SECTION                                                *
014000******************************************************************
014100 A100-CONTROL SECTION.
014200 A100-00.
014300     PERFORM B000-INITIAL THRU B000-99.
014400     IF PRG-ABEND
014500         GO TO A100-99
014600     END-IF.
014700     PERFORM B100-PROCESS THRU B100-99.
014800     PERFORM B090-WRAPUP THRU B090-99.
014900 A100-99.
015000     EXIT PROGRAM.
015100******************************************************************
015200* SET-UP - OPEN VALIDATION-RPT                                   *
015300******************************************************************
015400 B000-INITIAL SECTION.
015500 B000-00.
015600     INITIALIZE SWITCHES.
015700     OPEN OUTPUT VALIDATION-RPT.
015800     IF NOT FILE-OK
015900         DISPLAY K-MODULE " - OPEN FAILED, STATUS "
016000                 FILE-STATUS1 "/" FILE-STATUS2
016100         SET PRG-ABEND TO TRUE
016200     END-IF.
016300 B000-99.
016400     EXIT.
016500******************************************************************
016600* PROCESS - PIN-CONFLICT SCAN AND CLOCK CHECK, THEN THE REPORT   *
016700******************************************************************
016800 B100-PROCESS SECTION.
016900 B100-00.
017000     IF CF-ERROR-COUNT = ZERO
017100         PERFORM C100-SCAN-GPIO THRU C100-99
017200         PERFORM C200-SCAN-UART THRU C200-99
017300         PERFORM C300-SCAN-I2C  THRU C300-99
017400         PERFORM C400-SCAN-SPI  THRU C400-99
017500         PERFORM C500-SCAN-TIMER THRU C500-99
017600         PERFORM C600-CHECK-CLOCK THRU C600-99
017700     END-IF.
017800     PERFORM D100-WRITE-ERRORS THRU D100-99.
017900     PERFORM D200-WRITE-WARNINGS THRU D200-99.
018000     PERFORM D300-WRITE-STATUS-LINE THRU D300-99.
018100 B100-99.
018200     EXIT.
018300******************************************************************
018400* WRAP-UP - CLOSE THE FILE, SET LINK-RC FOR THE DRIVER           *
018500******************************************************************
018600 B090-WRAPUP SECTION.
018700 B090-00.
018800     IF NOT PRG-ABEND
018900         CLOSE VALIDATION-RPT
019000     END-IF.
019100
019200     IF PRG-ABEND
019300         MOVE 9999 TO LINK-RC
019400     ELSE
019500         IF CF-ERROR-COUNT > ZERO
019600             MOVE 8 TO LINK-RC
019700         ELSE
019800             IF CF-WARNING-COUNT > ZERO
019900                 MOVE 4 TO LINK-RC
020000             ELSE
020100                 MOVE 0 TO LINK-RC
020200             END-IF
020300         END-IF
020400     END-IF.
020500     MOVE CF-ERROR-COUNT   TO LINK-ERROR-COUNT.
020600     MOVE CF-WARNING-COUNT TO LINK-WARNING-COUNT.
020700 B090-99.
020800     EXIT.
020900******************************************************************
021000* SCAN THE GPIO TABLE - EVERY RECORD'S PIN IS CHECKED            *
021100******************************************************************
021200 C100-SCAN-GPIO SECTION.
021300 C100-00.
021400     IF CF-GPIO-COUNT = ZERO
021500         GO TO C100-99
021600     END-IF.
021700     PERFORM C100-10 THRU C100-10-EXIT
021800         VARYING CF-GPIO-IDX FROM 1 BY 1
021900         UNTIL CF-GPIO-IDX > CF-GPIO-COUNT.
022000 C100-99.
022100     EXIT.
022200 C100-10.
022300     MOVE CF-GPI-PIN (CF-GPIO-IDX) TO WS-PIN-VALUE.
022400     MOVE SPACES TO W-FMT-MSG.
022500     STRING "INVALID GPIO PIN FORMAT: " DELIMITED BY SIZE
022600            WS-PIN-VALUE                DELIMITED BY SPACE
022700            INTO W-FMT-MSG.
022800     MOVE SPACES TO W-CONFLICT-MSG.
022900     STRING "PIN CONFLICT: " DELIMITED BY SIZE
023000            WS-PIN-VALUE     DELIMITED BY SPACE
023100            " USED MULTIPLE TIMES" DELIMITED BY SIZE
023200            INTO W-CONFLICT-MSG.
023300     PERFORM Z820-CHECK-AND-REGISTER THRU Z820-99.
023400 C100-10-EXIT.
023500     EXIT.
023600******************************************************************
023700* SCAN THE UART TABLE - ENABLED ONLY, TX THEN RX, BLANK SKIPPED  *
023800******************************************************************
023900 C200-SCAN-UART SECTION.
024000 C200-00.
024100     IF CF-UART-COUNT = ZERO
024200         GO TO C200-99
024300     END-IF.
024400     PERFORM C200-10 THRU C200-10-EXIT
024500         VARYING CF-UART-IDX FROM 1 BY 1
024600         UNTIL CF-UART-IDX > CF-UART-COUNT.
024700 C200-99.
024800     EXIT.
024900 C200-10.
025000     IF NOT CF-URT-ENABLED (CF-UART-IDX)
025100         GO TO C200-10-EXIT
025200     END-IF.
025300
025400     IF CF-URT-TX-PIN (CF-UART-IDX) NOT = SPACES
025500         MOVE CF-URT-TX-PIN (CF-UART-IDX) TO WS-PIN-VALUE
025600         MOVE SPACES TO W-FMT-MSG
025700         STRING "INVALID UART " DELIMITED BY SIZE
025800                CF-URT-NAME (CF-UART-IDX) DELIMITED BY SPACE
025900                " TX PIN: "     DELIMITED BY SIZE
026000                WS-PIN-VALUE    DELIMITED BY SPACE
026100                INTO W-FMT-MSG
026200         MOVE SPACES TO W-CONFLICT-MSG
026300         STRING "PIN CONFLICT: " DELIMITED BY SIZE
026400                WS-PIN-VALUE     DELIMITED BY SPACE
026500                " USED BY UART " DELIMITED BY SIZE
026600                CF-URT-NAME (CF-UART-IDX) DELIMITED BY SPACE
026700                " TX"            DELIMITED BY SIZE
026800                INTO W-CONFLICT-MSG
026900         PERFORM Z820-CHECK-AND-REGISTER THRU Z820-99
027000     END-IF.
027100
027200     IF CF-URT-RX-PIN (CF-UART-IDX) NOT = SPACES
027300         MOVE CF-URT-RX-PIN (CF-UART-IDX) TO WS-PIN-VALUE
027400         MOVE SPACES TO W-FMT-MSG
027500         STRING "INVALID UART " DELIMITED BY SIZE
027600                CF-URT-NAME (CF-UART-IDX) DELIMITED BY SPACE
027700                " RX PIN: "     DELIMITED BY SIZE
027800                WS-PIN-VALUE    DELIMITED BY SPACE
027900                INTO W-FMT-MSG
028000         MOVE SPACES TO W-CONFLICT-MSG
028100         STRING "PIN CONFLICT: " DELIMITED BY SIZE
028200                WS-PIN-VALUE     DELIMITED BY SPACE
028300                " USED BY UART " DELIMITED BY SIZE
028400                CF-URT-NAME (CF-UART-IDX) DELIMITED BY SPACE
028500                " RX"            DELIMITED BY SIZE
028600                INTO W-CONFLICT-MSG
028700         PERFORM Z820-CHECK-AND-REGISTER THRU Z820-99
028800     END-IF.
028900 C200-10-EXIT.
029000     EXIT.
029100******************************************************************
029200* SCAN THE I2C TABLE - ENABLED ONLY, SCL THEN SDA, BLANK IS NOT  *
029300* SKIPPED (A BLANK SCL/SDA FAILS THE FORMAT CHECK)               *
029400******************************************************************
029500 C300-SCAN-I2C SECTION.
029600 C300-00.
029700     IF CF-I2C-COUNT = ZERO
029800         GO TO C300-99
029900     END-IF.
030000     PERFORM C300-10 THRU C300-10-EXIT
030100         VARYING CF-I2C-IDX FROM 1 BY 1
030200         UNTIL CF-I2C-IDX > CF-I2C-COUNT.
030300 C300-99.
030400     EXIT.
030500 C300-10.
030600     IF NOT CF-I2C-ENABLED (CF-I2C-IDX)
030700         GO TO C300-10-EXIT
030800     END-IF.
030900
031000     MOVE CF-I2C-SCL-PIN (CF-I2C-IDX) TO WS-PIN-VALUE.
031100     MOVE SPACES TO W-FMT-MSG.
031200     STRING "INVALID I2C " DELIMITED BY SIZE
031300            CF-I2C-NAME (CF-I2C-IDX) DELIMITED BY SPACE
031400            " SCL PIN: "   DELIMITED BY SIZE
031500            WS-PIN-VALUE   DELIMITED BY SPACE
031600            INTO W-FMT-MSG.
031700     MOVE SPACES TO W-CONFLICT-MSG.
031800     STRING "PIN CONFLICT: " DELIMITED BY SIZE
031900            WS-PIN-VALUE     DELIMITED BY SPACE
032000            " USED BY I2C "  DELIMITED BY SIZE
032100            CF-I2C-NAME (CF-I2C-IDX) DELIMITED BY SPACE
032200            " SCL"           DELIMITED BY SIZE
032300            INTO W-CONFLICT-MSG.
032400     PERFORM Z820-CHECK-AND-REGISTER THRU Z820-99.
032500
032600     MOVE CF-I2C-SDA-PIN (CF-I2C-IDX) TO WS-PIN-VALUE.
032700     MOVE SPACES TO W-FMT-MSG.
032800     STRING "INVALID I2C " DELIMITED BY SIZE
032900            CF-I2C-NAME (CF-I2C-IDX) DELIMITED BY SPACE
033000            " SDA PIN: "   DELIMITED BY SIZE
033100            WS-PIN-VALUE   DELIMITED BY SPACE
033200            INTO W-FMT-MSG.
033300     MOVE SPACES TO W-CONFLICT-MSG.
033400     STRING "PIN CONFLICT: " DELIMITED BY SIZE
033500            WS-PIN-VALUE     DELIMITED BY SPACE
033600            " USED BY I2C "  DELIMITED BY SIZE
033700            CF-I2C-NAME (CF-I2C-IDX) DELIMITED BY SPACE
033800            " SDA"           DELIMITED BY SIZE
033900            INTO W-CONFLICT-MSG.
034000     PERFORM Z820-CHECK-AND-REGISTER THRU Z820-99.
034100 C300-10-EXIT.
034200     EXIT.
034300******************************************************************
034400* SCAN THE SPI TABLE - ENABLED ONLY, SCK/MISO/MOSI/CS1-4, BLANK  *
034500* SKIPPED                                                         *
034600******************************************************************
034700 C400-SCAN-SPI SECTION.
034800 C400-00.
034900     IF CF-SPI-COUNT = ZERO
035000         GO TO C400-99
035100     END-IF.
035200     PERFORM C400-10 THRU C400-10-EXIT
035300         VARYING CF-SPI-IDX FROM 1 BY 1
035400         UNTIL CF-SPI-IDX > CF-SPI-COUNT.
035500 C400-99.
035600     EXIT.
035700 C400-10.
035800     IF NOT CF-SPI-ENABLED (CF-SPI-IDX)
035900         GO TO C400-10-EXIT
036000     END-IF.
036100
036200     IF CF-SPI-SCK-PIN (CF-SPI-IDX) NOT = SPACES
036300         MOVE CF-SPI-SCK-PIN (CF-SPI-IDX) TO WS-PIN-VALUE
036400         PERFORM Z810-BUILD-SPI-MSGS THRU Z810-99
036500         PERFORM Z820-CHECK-AND-REGISTER THRU Z820-99
036600     END-IF.
036700     IF CF-SPI-MISO-PIN (CF-SPI-IDX) NOT = SPACES
036800         MOVE CF-SPI-MISO-PIN (CF-SPI-IDX) TO WS-PIN-VALUE
036900         PERFORM Z810-BUILD-SPI-MSGS THRU Z810-99
037000         PERFORM Z820-CHECK-AND-REGISTER THRU Z820-99
037100     END-IF.
037200     IF CF-SPI-MOSI-PIN (CF-SPI-IDX) NOT = SPACES
037300         MOVE CF-SPI-MOSI-PIN (CF-SPI-IDX) TO WS-PIN-VALUE
037400         PERFORM Z810-BUILD-SPI-MSGS THRU Z810-99
037500         PERFORM Z820-CHECK-AND-REGISTER THRU Z820-99
037600     END-IF.
037700     IF CF-SPI-CS-PIN (CF-SPI-IDX, 1) NOT = SPACES
037800         MOVE CF-SPI-CS-PIN (CF-SPI-IDX, 1) TO WS-PIN-VALUE
037900         PERFORM Z810-BUILD-SPI-MSGS THRU Z810-99
038000         PERFORM Z820-CHECK-AND-REGISTER THRU Z820-99
038100     END-IF.
038200     IF CF-SPI-CS-PIN (CF-SPI-IDX, 2) NOT = SPACES
038300         MOVE CF-SPI-CS-PIN (CF-SPI-IDX, 2) TO WS-PIN-VALUE
038400         PERFORM Z810-BUILD-SPI-MSGS THRU Z810-99
038500         PERFORM Z820-CHECK-AND-REGISTER THRU Z820-99
038600     END-IF.
038700     IF CF-SPI-CS-PIN (CF-SPI-IDX, 3) NOT = SPACES
038800         MOVE CF-SPI-CS-PIN (CF-SPI-IDX, 3) TO WS-PIN-VALUE
038900         PERFORM Z810-BUILD-SPI-MSGS THRU Z810-99
039000         PERFORM Z820-CHECK-AND-REGISTER THRU Z820-99
039100     END-IF.
039200     IF CF-SPI-CS-PIN (CF-SPI-IDX, 4) NOT = SPACES
039300         MOVE CF-SPI-CS-PIN (CF-SPI-IDX, 4) TO WS-PIN-VALUE
039400         PERFORM Z810-BUILD-SPI-MSGS THRU Z810-99
039500         PERFORM Z820-CHECK-AND-REGISTER THRU Z820-99
039600     END-IF.
039700 C400-10-EXIT.
039800     EXIT.
039900******************************************************************
040000* SCAN THE TIMER TABLE - ENABLED PWM TIMERS WITH AN OUTPUT-PIN   *
040100******************************************************************
040200 C500-SCAN-TIMER SECTION.
040300 C500-00.
040400     IF CF-TIMER-COUNT = ZERO
040500         GO TO C500-99
040600     END-IF.
040700     PERFORM C500-10 THRU C500-10-EXIT
040800         VARYING CF-TMR-IDX FROM 1 BY 1
040900         UNTIL CF-TMR-IDX > CF-TIMER-COUNT.
041000 C500-99.
041100     EXIT.
041200 C500-10.
041300     IF NOT CF-TMR-ENABLED (CF-TMR-IDX)
041400         GO TO C500-10-EXIT
041500     END-IF.
041600     IF CF-TMR-MODE (CF-TMR-IDX) NOT = "pwm"
041700         GO TO C500-10-EXIT
041800     END-IF.
041900     IF CF-TMR-OUTPUT-PIN (CF-TMR-IDX) = SPACES
042000         GO TO C500-10-EXIT
042100     END-IF.
042200
042300     MOVE CF-TMR-OUTPUT-PIN (CF-TMR-IDX) TO WS-PIN-VALUE.
042400     MOVE SPACES TO W-FMT-MSG.
042500     STRING "INVALID TIMER " DELIMITED BY SIZE
042600            CF-TMR-NAME (CF-TMR-IDX) DELIMITED BY SPACE
042700            " PWM PIN: "     DELIMITED BY SIZE
042800            WS-PIN-VALUE     DELIMITED BY SPACE
042900            INTO W-FMT-MSG.
043000     MOVE SPACES TO W-CONFLICT-MSG.
043100     STRING "PIN CONFLICT: " DELIMITED BY SIZE
043200            WS-PIN-VALUE     DELIMITED BY SPACE
043300            " USED BY TIMER " DELIMITED BY SIZE
043400            CF-TMR-NAME (CF-TMR-IDX) DELIMITED BY SPACE
043500            " PWM"           DELIMITED BY SIZE
043600            INTO W-CONFLICT-MSG.
043700     PERFORM Z820-CHECK-AND-REGISTER THRU Z820-99.
043800 C500-10-EXIT.
043900     EXIT.
044000******************************************************************
044100* CLOCK SANITY CHECK - WARNINGS ONLY                             *
044200******************************************************************
044300 C600-CHECK-CLOCK SECTION.
044400 C600-00.
044500     IF CF-BRD-CLOCK-FREQ > 200000000
044600         MOVE CF-BRD-CLOCK-FREQ TO D-NUM9
044700         MOVE SPACES TO W-MSG-TEXT
044800         STRING "VERY HIGH CLOCK FREQUENCY: " DELIMITED BY SIZE
044900                D-NUM9                        DELIMITED BY SIZE
045000                " HZ"                         DELIMITED BY SIZE
045100                INTO W-MSG-TEXT
045200         PERFORM Z910-APPEND-WARNING THRU Z910-99
045300         GO TO C600-99
045400     END-IF.
045500     IF CF-BRD-CLOCK-FREQ < 1000000
045600         MOVE CF-BRD-CLOCK-FREQ TO D-NUM9
045700         MOVE SPACES TO W-MSG-TEXT
045800         STRING "VERY LOW CLOCK FREQUENCY: " DELIMITED BY SIZE
045900                D-NUM9                       DELIMITED BY SIZE
046000                " HZ"                        DELIMITED BY SIZE
046100                INTO W-MSG-TEXT
046200         PERFORM Z910-APPEND-WARNING THRU Z910-99
046300     END-IF.
046400 C600-99.
046500     EXIT.
046600******************************************************************
046700* WRITE THE QUEUED ERROR MESSAGES TO VALIDATION-RPT              *
046800******************************************************************
046900 D100-WRITE-ERRORS SECTION.
047000 D100-00.
047100     IF CF-ERROR-COUNT = ZERO
047200         GO TO D100-99
047300     END-IF.
047400     PERFORM D100-10 THRU D100-10-EXIT
047500         VARYING CF-ERR-IDX FROM 1 BY 1
047600         UNTIL CF-ERR-IDX > CF-ERROR-COUNT.
047700 D100-99.
047800     EXIT.
047900 D100-10.
048000     MOVE CF-ERROR-TABLE (CF-ERR-IDX) TO VAL-LINE.
048100     WRITE VAL-LINE.
048200 D100-10-EXIT.
048300     EXIT.
048400******************************************************************
048500* WRITE THE QUEUED WARNING MESSAGES TO VALIDATION-RPT            *
048600******************************************************************
048700 D200-WRITE-WARNINGS SECTION.
048800 D200-00.
048900     IF CF-WARNING-COUNT = ZERO
049000         GO TO D200-99
049100     END-IF.
049200     PERFORM D200-10 THRU D200-10-EXIT
049300         VARYING CF-WRN-IDX FROM 1 BY 1
049400         UNTIL CF-WRN-IDX > CF-WARNING-COUNT.
049500 D200-99.
049600     EXIT.
049700 D200-10.
049800     MOVE CF-WARNING-TABLE (CF-WRN-IDX) TO VAL-LINE.
049900     WRITE VAL-LINE.
050000 D200-10-EXIT.
050100     EXIT.
050200******************************************************************
050300* WRITE THE FINAL STATUS LINE - ERROR COUNT AND PASS/FAIL TEXT   *
050400******************************************************************
050500 D300-WRITE-STATUS-LINE SECTION.
050600 D300-00.
050700     MOVE CF-ERROR-COUNT   TO C8-ERR-PART.
050800     MOVE CF-WARNING-COUNT TO C8-WARN-PART.
050900     MOVE SPACES TO VAL-LINE.
051000     IF CF-ERROR-COUNT > ZERO
051100         STRING "VALIDATION FAILED - " DELIMITED BY SIZE
051200                C8-ERR-PART            DELIMITED BY SIZE
051300                " ERROR(S)"            DELIMITED BY SIZE
051400                INTO VAL-LINE
051500     ELSE
051600         IF CF-WARNING-COUNT > ZERO
051700             MOVE "VALIDATION PASSED WITH WARNINGS" TO VAL-LINE
051800         ELSE
051900             MOVE "ALL VALIDATION CHECKS PASSED" TO VAL-LINE
052000         END-IF
052100     END-IF.
052200     WRITE VAL-LINE.
052300 D300-99.
052400     EXIT.
052500******************************************************************
052600* BUILD THE FORMAT/CONFLICT MESSAGE PAIR FOR AN SPI PIN          *
052700******************************************************************
052800 Z810-BUILD-SPI-MSGS SECTION.
052900 Z810-00.
053000     MOVE SPACES TO W-FMT-MSG.
053100     STRING "INVALID SPI " DELIMITED BY SIZE
053200            CF-SPI-NAME (CF-SPI-IDX) DELIMITED BY SPACE
053300            " PIN: "       DELIMITED BY SIZE
053400            WS-PIN-VALUE   DELIMITED BY SPACE
053500            INTO W-FMT-MSG.
053600     MOVE SPACES TO W-CONFLICT-MSG.
053700     STRING "PIN CONFLICT: " DELIMITED BY SIZE
053800            WS-PIN-VALUE     DELIMITED BY SPACE
053900            " USED BY SPI "  DELIMITED BY SIZE
054000            CF-SPI-NAME (CF-SPI-IDX) DELIMITED BY SPACE
054100            INTO W-CONFLICT-MSG.
054200 Z810-99.
054300     EXIT.
054400******************************************************************
054500* CHECK PIN FORMAT, THEN CHECK/REGISTER AGAINST THE USED-PIN SET *
054600* ASSUMES WS-PIN-VALUE, W-FMT-MSG AND W-CONFLICT-MSG ARE SET     *
054700******************************************************************
054800 Z820-CHECK-AND-REGISTER SECTION.
054900 Z820-00.
055000     PERFORM Z800-CHECK-PIN-FORMAT THRU Z800-99.
055100     IF NOT PIN-FMT-OK
055200         MOVE W-FMT-MSG TO W-MSG-TEXT
055300         PERFORM Z900-APPEND-ERROR THRU Z900-99
055400         GO TO Z820-99
055500     END-IF.
055600
055700     PERFORM Z830-SCAN-PIN-TABLE THRU Z830-99.
055800     IF PIN-FOUND
055900         MOVE W-CONFLICT-MSG TO W-MSG-TEXT
056000         PERFORM Z900-APPEND-ERROR THRU Z900-99
056100     ELSE
056200         SET CF-PIN-IDX TO CF-PIN-COUNT
056300         SET CF-PIN-IDX UP BY 1
056400         ADD 1 TO CF-PIN-COUNT
056500         MOVE WS-PIN-VALUE TO CF-PIN-TABLE (CF-PIN-IDX)
056600     END-IF.
056700 Z820-99.
056800     EXIT.
056900******************************************************************
057000* PIN-FORMAT RULE - 'P', ONE LETTER, THEN ONE OR TWO DIGITS      *
057100******************************************************************
057200 Z800-CHECK-PIN-FORMAT SECTION.
057300 Z800-00.
057400     MOVE "N" TO PIN-FMT-SW.
057500     IF WS-PIN-C1 = "P"
057600        AND WS-PIN-C2 IS ALPHABETIC-UPPER
057700        AND WS-PIN-C3 IS NUMERIC
057800        AND (WS-PIN-C4 IS NUMERIC OR WS-PIN-C4 = SPACE)
057900         SET PIN-FMT-OK TO TRUE
058000     END-IF.
058100 Z800-99.
058200     EXIT.
058300******************************************************************
058400* LINEAR SCAN OF THE GLOBAL USED-PIN SET FOR WS-PIN-VALUE        *
058500******************************************************************
058600 Z830-SCAN-PIN-TABLE SECTION.
058700 Z830-00.
058800     MOVE "N" TO PIN-FOUND-SW.
058900     IF CF-PIN-COUNT = ZERO
059000         GO TO Z830-99
059100     END-IF.
059200     PERFORM Z830-10 THRU Z830-10-EXIT
059300         VARYING CF-PIN-IDX FROM 1 BY 1
059400         UNTIL CF-PIN-IDX > CF-PIN-COUNT OR PIN-FOUND.
059500 Z830-99.
059600     EXIT.
059700 Z830-10.
059800     IF CF-PIN-TABLE (CF-PIN-IDX) = WS-PIN-VALUE
059900         SET PIN-FOUND TO TRUE
060000     END-IF.
060100 Z830-10-EXIT.
060200     EXIT.
060300******************************************************************
060400* APPEND A FATAL ERROR MESSAGE                                   *
060500******************************************************************
060600 Z900-APPEND-ERROR SECTION.
060700 Z900-00.
060800     IF CF-ERROR-COUNT < 200
060900         SET CF-ERR-IDX TO CF-ERROR-COUNT
061000         SET CF-ERR-IDX UP BY 1
061100         ADD 1 TO CF-ERROR-COUNT
061200         MOVE W-MSG-TEXT TO CF-ERROR-TABLE (CF-ERR-IDX)
061300     END-IF.
061400 Z900-99.
061500     EXIT.
061600******************************************************************
061700* APPEND A SOFT WARNING MESSAGE                                  *
061800******************************************************************
061900 Z910-APPEND-WARNING SECTION.
062000 Z910-00.
062100     IF CF-WARNING-COUNT < 200
062200         SET CF-WRN-IDX TO CF-WARNING-COUNT
062300         SET CF-WRN-IDX UP BY 1
062400         ADD 1 TO CF-WARNING-COUNT
062500         MOVE W-MSG-TEXT TO CF-WARNING-TABLE (CF-WRN-IDX)
062600     END-IF.
062700 Z910-99.
062800     EXIT.
062900
