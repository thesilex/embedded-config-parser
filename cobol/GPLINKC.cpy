000100******************************************************************
000200*    GPLINKC - LINKAGE RECORD PASSED ON EVERY CALL TO A GP0nnM   *
000300*               MODULE, MODELLED ON THE LINK-REC USED BY         *
000400*               SSFANO0M/SSFEIN0M.  THE MODULE FILLS IN          *
000500*               LINK-RC; THE DRIVER (GPVALDR0) IS THE ONLY       *
000600*               READER OF LINK-RC.                               *
000700******************************************************************
000800 01  LINK-REC.
000900     05  LINK-HDR.
001000         10  LINK-RC             PIC S9(04) COMP.
001100*            0    = OK, CONTINUE
001200*            4    = COMPLETED, WARNINGS ONLY, NOT A STOP
001300*            8    = FATAL ERROR(S) FOUND, DRIVER MUST STOP RUN
001400*            9999 = ABEND IN MODULE, DRIVER MUST STOP RUN
001500     05  LINK-DATA.
001600         10  LINK-ERROR-COUNT    PIC 9(04) COMP.
001700         10  LINK-WARNING-COUNT  PIC 9(04) COMP.
001800         10  FILLER              PIC X(08).
